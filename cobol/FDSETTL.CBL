000100*****************************************************************
000200*    FDSETTL.CBL
000300*    FD AND RECORD LAYOUT FOR THE COST VALUATION SETTINGS FILE.
000400*    ONE RECORD ONLY IS EVER PRESENT ON THIS FILE.  WHEN THE
000500*    FILE IS EMPTY, OR CVS-ENABLED IS "N", THE GUARD AND THE
000600*    HISTORICAL ANOMALY FINDER DO NOTHING AND TERMINATE CLEAN.
000700*
000800*    1994-06-02 RJM  ORIGINAL.
000900*    1996-02-14 TLK  ADDED CVS-BLOCK-IF-NO-RULE PER REQUEST OF
001000*                     PURCHASING (SEE CR-1996-031).
001100*****************************************************************
001200    FD  SETTINGS-FILE
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  CVS-SETTINGS-RECORD.
001600        05  CVS-ENABLED                  PIC X(01).
001700*           "Y" = SUITE ACTIVE, "N" OR MISSING RECORD = SUITE OFF.
001800        05  CVS-DEFAULT-VARIANCE-PCT     PIC S9(3)V99.
001900*           FALLBACK ALLOWED VARIANCE % WHEN A RULE DOES NOT
002000*           CARRY ITS OWN.  REQUIRED WHEN CVS-ENABLED IS "Y".
002100        05  CVS-SEVERE-MULTIPLIER        PIC S9(3)V99.
002200*           SEVERE THRESHOLD = ALLOWED VARIANCE * THIS FACTOR.
002300        05  CVS-BLOCK-SEVERE             PIC X(01).
002400*           "Y" = BLOCK LINES GRADED SEVERE.
002500        05  CVS-BLOCK-IF-NO-RULE         PIC X(01).
002600*           "Y" = BLOCK LINES FOR ITEMS WITH NO APPLICABLE RULE.
002700        05  CVS-BYPASS-ROLE OCCURS 10 TIMES
002800                                         PIC X(20).
002900*           ROLES ALLOWED TO BYPASS A BLOCK.  UNUSED ENTRIES
003000*           ARE SPACES.
003100        05  FILLER                       PIC X(10).
