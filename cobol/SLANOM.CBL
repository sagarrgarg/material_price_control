000100*****************************************************************
000200*    SLANOM.CBL
000300*    FILE-CONTROL ENTRY FOR THE COST ANOMALY LOG FILE.
000400*    WRITTEN BY COST-VALUATION-GUARD, ONE RECORD PER WARNING OR
000500*    SEVERE LINE.  READ BACK BY COST-VALUATION-DASHBOARD FOR
000600*    ITS OPEN-ANOMALY COUNTS.
000700*
000800*    1994-06-02 RJM  ORIGINAL.
000900*****************************************************************
001000    SELECT ANOMALY-LOG-FILE
001100        ASSIGN TO CVANOM
001200        ORGANIZATION IS SEQUENTIAL.
