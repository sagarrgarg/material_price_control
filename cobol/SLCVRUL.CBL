000100*****************************************************************
000200*    SLCVRUL.CBL
000300*    FILE-CONTROL ENTRY FOR THE COST VALUATION RULE FILE.
000400*    HOLDS BOTH ENABLED AND DISABLED RULES; THE CALLING PROGRAM
000500*    DECIDES WHAT TO DO WITH A DISABLED ONE.  READ SEQUENTIALLY
000600*    ONLY - THIS FILE IS NOT KEYED.
000700*
000800*    1994-06-02 RJM  ORIGINAL.
000900*****************************************************************
001000    SELECT RULES-FILE
001100        ASSIGN TO CVRULES
001200        ORGANIZATION IS SEQUENTIAL.
