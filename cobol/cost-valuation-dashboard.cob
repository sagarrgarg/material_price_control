000100*****************************************************************
000200*    COST-VALUATION-DASHBOARD.COB
000300*    MATERIAL PRICE CONTROL - DASHBOARD SUMMARY COUNTS.
000400*
000500*    A SHORT NIGHTLY ROLL-UP FOR PURCHASING MANAGEMENT: HOW MANY
000600*    OPEN ANOMALIES SIT ON THE LOG, HOW MANY OF THOSE ARE SEVERE,
000700*    HOW MANY RULES ARE ACTIVE, HOW MANY STOCK ITEMS STILL HAVE
000800*    NO RULE COVERAGE AT ALL, AND WHICH TEN ITEMS ARE GENERATING
000900*    THE MOST OPEN ANOMALIES.  NO DETAIL LINES - JUST THE BLOCK.
001000*
001100*    CHANGE LOG.
001200*    1994-08-15 RJM  ORIGINAL.  COVERAGE COUNT AND TOP-TEN ADDED
001300*                     AT PURCHASING MANAGEMENT'S REQUEST AFTER
001400*                     THE FIRST QUARTER OF RULE MAINTENANCE
001500*                     SHOWED GAPS NOBODY HAD NOTICED (CR-1994-103).
001600*    1996-05-02 TLK  TOP-TEN NOW BREAKS TIES ON SEVERE COUNT,
001700*                     DESCENDING, SO THE WORST OFFENDERS SORT TO
001800*                     THE TOP WHEN TOTALS ARE EQUAL (CR-1996-048).
001900*    1999-01-08 DCS  RAISED THE ANOMALY-TALLY TABLE FROM 1000 TO
002000*                     3000 DISTINCT ITEMS (CR-1998-212).
002100*    1998-11-12 DCS  Y2K - NOTHING IN THIS PROGRAM TESTS A DATE
002200*                     FIELD.  NOTED FOR THE AUDIT FILE, NO CHANGE
002300*                     REQUIRED.
002400*    2000-02-11 TLK  NO-RULE COVERAGE COUNT WAS DOUBLE-COUNTING AN
002500*                     ITEM CARRYING BOTH AN ITEM-SPECIFIC RULE AND
002600*                     A GROUP RULE THAT HAD SINCE BEEN DISABLED
002700*                     (CR-2000-007).
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.              COST-VALUATION-DASHBOARD.
003100 AUTHOR.                  R J MAXWELL.
003200 INSTALLATION.             PURCHASING SYSTEMS - DATA PROCESSING.
003300 DATE-WRITTEN.             AUGUST 1994.
003400 DATE-COMPILED.
003500 SECURITY.                PURCHASING USE ONLY - DO NOT DISTRIBUTE
003600                            OUTSIDE THE DEPARTMENT.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLCVRUL.CBL".
004700     COPY "SLITEM.CBL".
004800     COPY "SLANOM.CBL".
004900
005000     SELECT PRINTER-FILE
005100         ASSIGN TO DASHPT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700     COPY "FDCVRUL.CBL".
005800     COPY "FDITEM.CBL".
005900     COPY "FDANOM.CBL".
006000
006100     FD  PRINTER-FILE
006200         LABEL RECORDS ARE OMITTED.
006300     01  PRINTER-RECORD                    PIC X(132).
006400
006500 WORKING-STORAGE SECTION.
006600
006700     COPY "WSCVRULE.CBL".
006800     COPY "WSITEMTB.CBL".
006900
007000     01  TITLE-LINE.
007100         05  FILLER                       PIC X(40) VALUE SPACES.
007200         05  FILLER                       PIC X(40)
007300                        VALUE "COST VALUATION DASHBOARD SUMMARY".
007400         05  FILLER                       PIC X(52) VALUE SPACES.
007500
007600     01  DASH-SUMMARY-BLOCK.
007700         05  FILLER                       PIC X(05).
007800         05  FILLER                       PIC X(34)
007900                        VALUE "OPEN ANOMALIES ON THE LOG . . . .".
008000         05  DSH-OPEN-ANOMALIES           PIC ZZZZZ9.
008100         05  FILLER                       PIC X(87).
008200
008300     01  DASH-SEVERE-LINE REDEFINES DASH-SUMMARY-BLOCK.
008400         05  FILLER                       PIC X(05).
008500         05  FILLER                       PIC X(34)
008600                        VALUE "  OF WHICH SEVERE  . . . . . . . .".
008700         05  DSH-SEVERE-ANOMALIES         PIC ZZZZZ9.
008800         05  FILLER                       PIC X(87).
008900
009000     01  DASH-RULES-LINE REDEFINES DASH-SUMMARY-BLOCK.
009100         05  FILLER                       PIC X(05).
009200         05  FILLER                       PIC X(34)
009300                        VALUE "ACTIVE COST VALUATION RULES  . .".
009400         05  DSH-ACTIVE-RULES             PIC ZZZZZ9.
009500         05  FILLER                       PIC X(87).
009600
009700     01  DASH-NORULE-LINE REDEFINES DASH-SUMMARY-BLOCK.
009800         05  FILLER                       PIC X(05).
009900         05  FILLER                       PIC X(34)
010000                        VALUE "STOCK ITEMS WITH NO RULE COVERAGE".
010100         05  DSH-ITEMS-NO-RULE            PIC ZZZZZ9.
010200         05  FILLER                       PIC X(87).
010300
010400     01  TOPTEN-HEADING-LINE.
010500         05  FILLER                       PIC X(05) VALUE SPACES.
010600         05  FILLER                       PIC X(34)
010700                        VALUE "TOP TEN ITEMS BY OPEN ANOMALIES".
010800         05  FILLER                       PIC X(93) VALUE SPACES.
010900
011000     01  TOPTEN-COLUMN-LINE.
011100         05  FILLER                       PIC X(05) VALUE SPACES.
011200         05  FILLER                       PIC X(10) VALUE "ITEM CODE".
011300         05  FILLER                       PIC X(01).
011400         05  FILLER                       PIC X(30) VALUE "ITEM NAME".
011500         05  FILLER                       PIC X(01).
011600         05  FILLER                       PIC X(07) VALUE "TOTAL".
011700         05  FILLER                       PIC X(01).
011800         05  FILLER                       PIC X(07) VALUE "SEVERE".
011900         05  FILLER                       PIC X(70) VALUE SPACES.
012000
012100     01  TOPTEN-DETAIL-LINE.
012200         05  FILLER                       PIC X(05) VALUE SPACES.
012300         05  TOP-ITEM-CODE-PRT            PIC X(10).
012400         05  FILLER                       PIC X(01).
012500         05  TOP-ITEM-NAME-PRT            PIC X(30).
012600         05  FILLER                       PIC X(01).
012700         05  TOP-TOTAL-PRT                PIC ZZZZZZ9.
012800         05  FILLER                       PIC X(01).
012900         05  TOP-SEVERE-PRT               PIC ZZZZZZ9.
013000         05  FILLER                       PIC X(70).
013100
013200*****************************************************************
013300*    WS-ANOM-TALLY-TABLE - ONE ENTRY PER DISTINCT ITEM CODE SEEN
013400*    ON AN OPEN ANOMALY LOG RECORD.  BUILT BY A SINGLE PASS OVER
013500*    ANOMALY-LOG-FILE (2200-TALLY-ANOMALIES-BY-ITEM), THEN THE
013600*    TOP TEN ARE PULLED OUT BY REPEATED-MAXIMUM SELECTION RATHER
013700*    THAN A FULL SORT, SINCE ONLY TEN WINNERS ARE EVER NEEDED.
013800*****************************************************************
013900     01  WS-ANOM-TALLY-AREA.
014000         05  WS-TALLY-COUNT               PIC S9(4) COMP.
014100         05  WS-TALLY-ENTRY OCCURS 3000 TIMES.
014200             10  TLY-ITEM-CODE            PIC X(16).
014300             10  TLY-TOTAL-COUNT          PIC S9(5) COMP.
014400             10  TLY-SEVERE-COUNT         PIC S9(5) COMP.
014500             10  TLY-PICKED-SWITCH        PIC X(01).
014600                 88  TLY-ALREADY-PICKED    VALUE "Y".
014700         05  FILLER                       PIC X(01).
014800
014900     77  WS-TALLY-NDX                     PIC S9(4) COMP.
015000     77  WS-FIND-SWITCH                   PIC X(01).
015100         88  WS-TALLY-WAS-FOUND            VALUE "Y".
015200
015300     01  WS-DASH-COUNTERS.
015400         05  WS-OPEN-COUNT                PIC S9(7) COMP.
015500         05  WS-SEVERE-COUNT              PIC S9(7) COMP.
015600         05  WS-RULE-COUNT-OUT            PIC S9(7) COMP.
015700         05  WS-NORULE-COUNT              PIC S9(7) COMP.
015800         05  FILLER                       PIC X(04).
015900     01  WS-DASH-COUNTERS-DUMP REDEFINES WS-DASH-COUNTERS.
016000         05  WS-DASH-COUNTERS-RAW         PIC X(16).
016100         05  FILLER                       PIC X(04).
016200*           RAW-BYTES CONSOLE-DUMP VIEW FOR OPERATOR TROUBLE-
016300*           SHOOTING ON AN ABEND - SEE THE OPERATIONS RUN BOOK.
016400
016500     01  WS-COVERAGE-FOUND-SWITCH         PIC X(01).
016600         88  WS-COVERAGE-IS-FOUND          VALUE "Y".
016700
016800     01  WS-BEST-NDX                      PIC S9(4) COMP.
016900     01  WS-BEST-TOTAL                    PIC S9(5) COMP.
017000     01  WS-BEST-SEVERE                   PIC S9(5) COMP.
017100     01  WS-PICKS-MADE                    PIC S9(4) COMP.
017200
017300     01  WS-ANOM-EOF-SWITCH               PIC X(01) VALUE "N".
017400         88  WS-ANOM-AT-EOF                 VALUE "Y".
017500*_____________________________________________________________________
017600
017700 PROCEDURE DIVISION.
017800
017900 0000-MAINLINE.
018000     PERFORM 1000-LOAD-RULES-TABLE.
018100     PERFORM 1100-LOAD-ITEM-TABLE.
018200     MOVE ZERO TO WS-OPEN-COUNT.
018300     MOVE ZERO TO WS-SEVERE-COUNT.
018400     MOVE ZERO TO WS-RULE-COUNT-OUT.
018500     MOVE ZERO TO WS-NORULE-COUNT.
018600     MOVE ZERO TO WS-TALLY-COUNT.
018700     PERFORM 2000-COUNT-OPEN-ANOMALIES.
018800     PERFORM 2100-COUNT-ITEMS-WITHOUT-RULES.
018900     PERFORM 2200-TALLY-ANOMALIES-BY-ITEM.
019000     PERFORM 3000-WRITE-DASH-REPORT.
019100     PERFORM 9999-FINISH.
019200     GO TO 0000-EXIT.
019300 0000-EXIT.
019400     EXIT PROGRAM.
019500     STOP RUN.
019600
019700 1000-LOAD-RULES-TABLE.
019800     OPEN INPUT RULES-FILE.
019900     PERFORM 8100-LOAD-COST-VALUATION-RULES.
020000     CLOSE RULES-FILE.
020100     MOVE CVRT-RULE-COUNT TO WS-RULE-COUNT-OUT.
020200     GO TO 1000-EXIT.
020300 1000-EXIT.
020400     EXIT.
020500
020600 1100-LOAD-ITEM-TABLE.
020700     OPEN INPUT ITEM-MASTER-FILE.
020800     PERFORM 8200-LOAD-ITEM-TABLE.
020900     CLOSE ITEM-MASTER-FILE.
021000     GO TO 1100-EXIT.
021100 1100-EXIT.
021200     EXIT.
021300
021400 2000-COUNT-OPEN-ANOMALIES.
021500     OPEN INPUT ANOMALY-LOG-FILE.
021600     MOVE "N" TO WS-ANOM-EOF-SWITCH.
021700     READ ANOMALY-LOG-FILE
021800         AT END
021900             MOVE "Y" TO WS-ANOM-EOF-SWITCH
022000     END-READ.
022100     PERFORM 2010-COUNT-ONE-ANOMALY UNTIL WS-ANOM-AT-EOF.
022200     CLOSE ANOMALY-LOG-FILE.
022300     GO TO 2000-EXIT.
022400 2000-EXIT.
022500     EXIT.
022600
022700 2010-COUNT-ONE-ANOMALY.
022800     IF ANL-STATUS = "OPEN"
022900         ADD 1 TO WS-OPEN-COUNT
023000         IF ANL-SEVERITY = "SEVERE"
023100             ADD 1 TO WS-SEVERE-COUNT
023200         END-IF
023300     END-IF.
023400     READ ANOMALY-LOG-FILE
023500         AT END
023600             MOVE "Y" TO WS-ANOM-EOF-SWITCH
023700     END-READ.
023800     GO TO 2010-EXIT.
023900 2010-EXIT.
024000     EXIT.
024100
024200 2100-COUNT-ITEMS-WITHOUT-RULES.
024300     IF ITMT-ITEM-COUNT > 0
024400         PERFORM 2110-TEST-ONE-ITEM-COVERAGE
024500             VARYING ITMT-ITEM-NDX FROM 1 BY 1
024600             UNTIL ITMT-ITEM-NDX > ITMT-ITEM-COUNT
024700     END-IF.
024800     GO TO 2100-EXIT.
024900 2100-EXIT.
025000     EXIT.
025100
025200 2110-TEST-ONE-ITEM-COVERAGE.
025300     IF ITMT-IS-STOCK-ITEM (ITMT-ITEM-NDX) = "Y"
025400            AND ITMT-DISABLED (ITMT-ITEM-NDX) = "N"
025500         MOVE "N" TO WS-COVERAGE-FOUND-SWITCH
025600         PERFORM 2120-TEST-ONE-RULE-FOR-COVERAGE
025700             VARYING CVRT-SEARCH-NDX FROM 1 BY 1
025800             UNTIL CVRT-SEARCH-NDX > CVRT-RULE-COUNT
025900                OR WS-COVERAGE-IS-FOUND
026000         IF NOT WS-COVERAGE-IS-FOUND
026100             ADD 1 TO WS-NORULE-COUNT
026200         END-IF
026300     END-IF.
026400     GO TO 2110-EXIT.
026500 2110-EXIT.
026600     EXIT.
026700
026800 2120-TEST-ONE-RULE-FOR-COVERAGE.
026900     IF CVRT-RULE-FOR (CVRT-SEARCH-NDX) = "I"
027000            AND CVRT-ITEM-CODE (CVRT-SEARCH-NDX) =
027100                      ITMT-ITEM-CODE (ITMT-ITEM-NDX)
027200         MOVE "Y" TO WS-COVERAGE-FOUND-SWITCH
027300     ELSE
027400         IF CVRT-RULE-FOR (CVRT-SEARCH-NDX) = "G"
027500                AND CVRT-ITEM-GROUP (CVRT-SEARCH-NDX) =
027600                          ITMT-ITEM-GROUP (ITMT-ITEM-NDX)
027700             MOVE "Y" TO WS-COVERAGE-FOUND-SWITCH
027800         END-IF
027900     END-IF.
028000     GO TO 2120-EXIT.
028100 2120-EXIT.
028200     EXIT.
028300
028400 2200-TALLY-ANOMALIES-BY-ITEM.
028500     OPEN INPUT ANOMALY-LOG-FILE.
028600     MOVE "N" TO WS-ANOM-EOF-SWITCH.
028700     READ ANOMALY-LOG-FILE
028800         AT END
028900             MOVE "Y" TO WS-ANOM-EOF-SWITCH
029000     END-READ.
029100     PERFORM 2210-TALLY-ONE-ANOMALY UNTIL WS-ANOM-AT-EOF.
029200     CLOSE ANOMALY-LOG-FILE.
029300     GO TO 2200-EXIT.
029400 2200-EXIT.
029500     EXIT.
029600
029700 2210-TALLY-ONE-ANOMALY.
029800     IF ANL-STATUS = "OPEN"
029900         MOVE "N" TO WS-FIND-SWITCH
030000         PERFORM 2220-SEARCH-ONE-TALLY-ENTRY
030100             VARYING WS-TALLY-NDX FROM 1 BY 1
030200             UNTIL WS-TALLY-NDX > WS-TALLY-COUNT
030300                OR WS-TALLY-WAS-FOUND
030400         IF NOT WS-TALLY-WAS-FOUND
030500             ADD 1 TO WS-TALLY-COUNT
030600             MOVE WS-TALLY-COUNT TO WS-TALLY-NDX
030700             MOVE ANL-ITEM-CODE TO TLY-ITEM-CODE (WS-TALLY-NDX)
030800             MOVE ZERO TO TLY-TOTAL-COUNT (WS-TALLY-NDX)
030900             MOVE ZERO TO TLY-SEVERE-COUNT (WS-TALLY-NDX)
031000             MOVE "N" TO TLY-PICKED-SWITCH (WS-TALLY-NDX)
031100         END-IF
031200         ADD 1 TO TLY-TOTAL-COUNT (WS-TALLY-NDX)
031300         IF ANL-SEVERITY = "SEVERE"
031400             ADD 1 TO TLY-SEVERE-COUNT (WS-TALLY-NDX)
031500         END-IF
031600     END-IF.
031700     READ ANOMALY-LOG-FILE
031800         AT END
031900             MOVE "Y" TO WS-ANOM-EOF-SWITCH
032000     END-READ.
032100     GO TO 2210-EXIT.
032200 2210-EXIT.
032300     EXIT.
032400
032500 2220-SEARCH-ONE-TALLY-ENTRY.
032600     IF TLY-ITEM-CODE (WS-TALLY-NDX) = ANL-ITEM-CODE
032700         MOVE "Y" TO WS-FIND-SWITCH
032800     END-IF.
032900     GO TO 2220-EXIT.
033000 2220-EXIT.
033100     EXIT.
033200
033300 3000-WRITE-DASH-REPORT.
033400     OPEN OUTPUT PRINTER-FILE.
033500     MOVE TITLE-LINE TO PRINTER-RECORD.
033600     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
033700     MOVE SPACES TO PRINTER-RECORD.
033800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
033900
034000     MOVE WS-OPEN-COUNT TO DSH-OPEN-ANOMALIES.
034100     MOVE DASH-SUMMARY-BLOCK TO PRINTER-RECORD.
034200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
034300
034400     MOVE WS-SEVERE-COUNT TO DSH-SEVERE-ANOMALIES.
034500     MOVE DASH-SEVERE-LINE TO PRINTER-RECORD.
034600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
034700
034800     MOVE WS-RULE-COUNT-OUT TO DSH-ACTIVE-RULES.
034900     MOVE DASH-RULES-LINE TO PRINTER-RECORD.
035000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
035100
035200     MOVE WS-NORULE-COUNT TO DSH-ITEMS-NO-RULE.
035300     MOVE DASH-NORULE-LINE TO PRINTER-RECORD.
035400     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
035500
035600     MOVE TOPTEN-HEADING-LINE TO PRINTER-RECORD.
035700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
035800     MOVE TOPTEN-COLUMN-LINE TO PRINTER-RECORD.
035900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036000
036100     MOVE ZERO TO WS-PICKS-MADE.
036200     PERFORM 3100-PRINT-ONE-TOP-TEN-LINE
036300         UNTIL WS-PICKS-MADE = 10
036400            OR WS-PICKS-MADE = WS-TALLY-COUNT.
036500
036600     CLOSE PRINTER-FILE.
036700     GO TO 3000-EXIT.
036800 3000-EXIT.
036900     EXIT.
037000
037100 3100-PRINT-ONE-TOP-TEN-LINE.
037200*           REPEATED-MAXIMUM SELECTION - FIND THE HIGHEST-TOTAL
037300*           UNPICKED ENTRY (TIES BROKEN BY SEVERE COUNT, PER THE
037400*           1996-05-02 CHANGE), PRINT IT, MARK IT PICKED, REPEAT.
037500*           GOOD ENOUGH FOR TEN PICKS OUT OF A FEW THOUSAND ITEMS
037600*           WITHOUT PULLING IN A FULL SORT FOR THIS REPORT.
037700     MOVE ZERO TO WS-BEST-NDX.
037800     MOVE -1 TO WS-BEST-TOTAL.
037900     MOVE -1 TO WS-BEST-SEVERE.
038000     PERFORM 3110-TEST-ONE-CANDIDATE
038100         VARYING WS-TALLY-NDX FROM 1 BY 1
038200         UNTIL WS-TALLY-NDX > WS-TALLY-COUNT.
038300     IF WS-BEST-NDX > 0
038400         MOVE "Y" TO TLY-PICKED-SWITCH (WS-BEST-NDX)
038500         MOVE TLY-ITEM-CODE (WS-BEST-NDX) TO TOP-ITEM-CODE-PRT
038600         MOVE TLY-ITEM-CODE (WS-BEST-NDX) TO WS-ITEM-SEARCH-CODE
038700         PERFORM 8300-LOOK-FOR-ITEM-RECORD
038800         IF ITMT-ITEM-WAS-FOUND
038900             MOVE ITMT-ITEM-NAME (ITMT-ITEM-NDX) TO TOP-ITEM-NAME-PRT
039000         ELSE
039100             MOVE SPACES TO TOP-ITEM-NAME-PRT
039200         END-IF
039300         MOVE TLY-TOTAL-COUNT (WS-BEST-NDX)  TO TOP-TOTAL-PRT
039400         MOVE TLY-SEVERE-COUNT (WS-BEST-NDX) TO TOP-SEVERE-PRT
039500         MOVE TOPTEN-DETAIL-LINE TO PRINTER-RECORD
039600         WRITE PRINTER-RECORD BEFORE ADVANCING 1
039700     END-IF.
039800     ADD 1 TO WS-PICKS-MADE.
039900     GO TO 3100-EXIT.
040000 3100-EXIT.
040100     EXIT.
040200
040300 3110-TEST-ONE-CANDIDATE.
040400     IF NOT TLY-ALREADY-PICKED (WS-TALLY-NDX)
040500         IF TLY-TOTAL-COUNT (WS-TALLY-NDX) > WS-BEST-TOTAL
040600             MOVE WS-TALLY-NDX TO WS-BEST-NDX
040700             MOVE TLY-TOTAL-COUNT (WS-TALLY-NDX)  TO WS-BEST-TOTAL
040800             MOVE TLY-SEVERE-COUNT (WS-TALLY-NDX) TO WS-BEST-SEVERE
040900         ELSE
041000             IF TLY-TOTAL-COUNT (WS-TALLY-NDX) = WS-BEST-TOTAL
041100                    AND TLY-SEVERE-COUNT (WS-TALLY-NDX) > WS-BEST-SEVERE
041200                 MOVE WS-TALLY-NDX TO WS-BEST-NDX
041300                 MOVE TLY-TOTAL-COUNT (WS-TALLY-NDX)  TO WS-BEST-TOTAL
041400                 MOVE TLY-SEVERE-COUNT (WS-TALLY-NDX) TO WS-BEST-SEVERE
041500             END-IF
041600         END-IF
041700     END-IF.
041800     GO TO 3110-EXIT.
041900 3110-EXIT.
042000     EXIT.
042100
042200 9999-FINISH.
042300     GO TO 9999-EXIT.
042400 9999-EXIT.
042500     EXIT.
042600
042700     COPY "PLLDRULE.CBL".
042800     COPY "PLLDITEM.CBL".
042900*_____________________________________________________________________
