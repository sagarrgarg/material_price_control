000100*****************************************************************
000200*    WSCVRULE.CBL
000300*    WORKING-STORAGE FOR THE IN-MEMORY COST VALUATION RULE
000400*    TABLE.  THE RULES FILE IS SMALL ENOUGH TO FIT IN CORE, SO
000500*    EVERY PROGRAM THAT NEEDS TO RESOLVE A RULE LOADS IT ONCE
000600*    WITH PLLDRULE.CBL'S LOAD-COST-VALUATION-RULES PARAGRAPH
000700*    AND SEARCHES IT HERE INSTEAD OF RE-READING CVRULES EVERY
000800*    TIME.  ONLY ENABLED RULES ARE KEPT IN THE TABLE.
000900*
001000*    1994-06-02 RJM  ORIGINAL.
001100*    1999-01-08 DCS  RAISED THE TABLE SIZE FROM 500 TO 2000
001200*                     ENTRIES - PURCHASING HAS OUTGROWN THE OLD
001300*                     LIMIT (CR-1998-212).
001400*****************************************************************
001500    01  CVRT-RULE-TABLE-AREA.
001600        05  CVRT-RULE-COUNT              PIC S9(4) COMP.
001700        05  CVRT-RULE-ENTRY OCCURS 2000 TIMES
001800                            INDEXED BY CVRT-RULE-NDX.
001900            10  CVRT-RULE-ID             PIC X(20).
002000            10  CVRT-RULE-FOR            PIC X(01).
002100            10  CVRT-ITEM-CODE           PIC X(16).
002200            10  CVRT-ITEM-GROUP          PIC X(16).
002300            10  CVRT-WAREHOUSE           PIC X(16).
002400            10  CVRT-EXPECTED-RATE       PIC S9(7)V99.
002500            10  CVRT-ALLOWED-VARIANCE-PCT
002600                                         PIC S9(3)V99.
002700            10  CVRT-MIN-RATE            PIC S9(7)V99.
002800            10  CVRT-MAX-RATE            PIC S9(7)V99.
002900            10  CVRT-FROM-DATE           PIC 9(8).
003000            10  CVRT-TO-DATE             PIC 9(8).
003100
003200    01  CVRT-SEARCH-NDX                  PIC S9(4) COMP.
003300*           GENERAL-PURPOSE PERFORM-VARYING SUBSCRIPT OVER THE
003400*           RULE TABLE, USED WHEN A PROGRAM HAS TO WALK EVERY
003500*           ENTRY (E.G. THE VALIDATOR'S CONFLICT SCOPE CHECK)
003600*           RATHER THAN STOP AT FIRST MATCH.
003700
003800    01  WS-RULES-EOF-SWITCH               PIC X(01) VALUE "N".
003900        88  WS-RULES-AT-EOF                VALUE "Y".
004000*           SET BY PLLDRULE.CBL'S 8150-READ-RULES-RECORD.
004100
004200*****************************************************************
004300*    THE FOLLOWING AREA IS THE CALLING INTERFACE TO PLRESRUL.CBL
004400*    (8400-RESOLVE-EXPECTED-RATE, 8450-CALCULATE-VARIANCE-PCT AND
004500*    8500-DETERMINE-SEVERITY).  FILL IN THE WS-RES- FIELDS AND
004600*    PERFORM 8400-RESOLVE-EXPECTED-RATE; IT FILLS IN WS-RES-FOUND
004700*    THROUGH WS-RES-RULE-ID.  THEN PERFORM 8450 AND 8500 IN TURN.
004800*    1995-09-20 RJM  ORIGINAL - SPLIT OUT OF THE GUARD SO THE
004900*                     HISTORICAL ANOMALY FINDER COULD SHARE IT
005000*                     (CR-1995-077).
005100*****************************************************************
005200    01  WS-RES-ITEM-CODE                  PIC X(16).
005300    01  WS-RES-WAREHOUSE                  PIC X(16).
005400    01  WS-RES-FOUND-SWITCH               PIC X(01).
005500        88  WS-RES-RULE-WAS-FOUND          VALUE "Y".
005600    01  WS-RES-RULE-SOURCE                PIC X(10).
005700*           "ITEM", "ITEM GROUP" OR SPACES (NO RULE FOUND).
005800    01  WS-RES-RULE-ID                    PIC X(20).
005900    01  WS-RES-EXPECTED-RATE              PIC S9(7)V99.
006000    01  WS-RES-ALLOWED-VARIANCE-PCT       PIC S9(3)V99.
006100    01  WS-RES-MIN-RATE                   PIC S9(7)V99.
006200    01  WS-RES-MAX-RATE                   PIC S9(7)V99.
006300
006400    01  WS-VAR-INCOMING-RATE              PIC S9(7)V99.
006500    01  WS-VAR-EXPECTED-RATE              PIC S9(7)V99.
006600    01  WS-VAR-PERCENT                    PIC S9(3)V99.
006700*           OUTPUT OF 8450-CALCULATE-VARIANCE-PCT.
006800    01  WS-VAR-WORK-RATE                  PIC S9(9)V9999.
006900*           INTERMEDIATE DIVISION RESULT, SEE 8450.
007000    01  WS-VAR-DIFF-RATE                  PIC S9(7)V99.
007100*           SIGNED INCOMING-EXPECTED DIFFERENCE, MADE POSITIVE BY
007200*           8450 BEFORE THE DIVISION - NO FUNCTION ABS IN THIS
007300*           SHOP'S COMPILER.
007400
007500    01  WS-SEV-ALLOWED-VARIANCE-PCT       PIC S9(3)V99.
007600    01  WS-SEV-SEVERE-MULTIPLIER          PIC S9(3)V99.
007700    01  WS-SEV-SEVERE-THRESHOLD           PIC S9(5)V99.
007800*           WORKING RESULT OF ALLOWED VARIANCE * SEVERE
007900*           MULTIPLIER, SET BY 8500-DETERMINE-SEVERITY.
008000    01  WS-SEV-SEVERITY                   PIC X(07).
008100*           "NORMAL", "WARNING" OR "SEVERE".
008200    01  WS-SEV-BLOCK-REASON               PIC X(30).
