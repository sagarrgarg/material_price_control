000100*****************************************************************
000200*    COST-VALUATION-GUARD.COB
000300*    MATERIAL PRICE CONTROL - TRANSACTION GUARD.
000400*
000500*    READS THE COST VALUATION SETTINGS RECORD; IF THE SUITE IS
000600*    NOT ENABLED THE PROGRAM TERMINATES CLEAN WITH NO OUTPUT.
000700*    OTHERWISE IT LOADS THE ENABLED COST VALUATION RULES AND THE
000800*    ITEM MASTER INTO CORE, THEN WALKS THE INCOMING TRANSACTIONS
000900*    FILE ONE LINE AT A TIME, CHECKING EACH RECEIPT/INVOICE/
001000*    STOCK ENTRY LINE'S VALUATION RATE AGAINST ITS RESOLVED
001100*    RULE.  WARNING AND SEVERE LINES ARE WRITTEN TO THE COST
001200*    ANOMALY LOG; SEVERE LINES (OR LINES WITH NO RULE, WHEN SO
001300*    CONFIGURED) ARE MARKED BLOCKED UNLESS THE SUBMITTING USER'S
001400*    ROLE IS ON THE BYPASS LIST.  RUN NIGHTLY OUT OF THE
001500*    PURCHASING JOB STREAM, RIGHT BEFORE THE STOCK LEDGER
001600*    UPDATE.
001700*
001800*    AUTHORITY: PURCHASING DEPT REQUEST, MARCH 1994 (SEE THE
001900*    COST VALUATION RULE FILE SPECIFICATION, PURCH-94-011).
002000*
002100*    CHANGE LOG.
002200*    1994-06-02 RJM  ORIGINAL.
002300*    1994-09-14 RJM  ADDED THE SKIP TESTS FOR ZERO QTY AND ZERO
002400*                     RATE - PURCHASING WAS SEEING BLANK RECEIPT
002500*                     LINES GRADED SEVERE (CR-1994-066).
002600*    1995-02-08 RJM  CANDIDATE RULE VALIDATION SPLIT OUT INTO ITS
002700*                     OWN PROGRAM, COST-RULE-VALIDATOR.
002800*    1995-09-20 RJM  ADDED THE STOCK ENTRY TARGET WAREHOUSE TEST
002900*                     AND THE SHARED RULE RESOLUTION COPYBOOK,
003000*                     PLRESRUL.CBL (CR-1995-077).
003100*    1996-02-14 TLK  ADDED THE BLOCK-IF-NO-RULE SETTING AND THE
003200*                     MIN-RATE/MAX-RATE SEVERITY CHECKS PER
003300*                     PURCHASING REQUEST (CR-1996-031).
003400*    1997-03-03 TLK  CORRECTED THE BYPASS ROLE COMPARE - IT WAS
003500*                     MATCHING ON THE FIRST CHARACTER ONLY.
003600*    1998-06-18 DCS  RAISED THE RULE TABLE TO 2000 ENTRIES (SEE
003700*                     WSCVRULE.CBL).
003800*    1998-11-12 DCS  Y2K REVIEW COMPLETED - THIS PROGRAM CARRIES
003900*                     NO DATE ARITHMETIC OF ITS OWN.  NO CHANGE.
004000*    1999-01-08 DCS  RAISED THE ITEM TABLE TO 6000 ENTRIES AND
004100*                     CONVERTED THE ITEM LOOKUP TO SEARCH ALL
004200*                     (CR-1998-212).
004300*    2002-07-11 DCS  BYPASS ROLE LIST NOW INCLUDES THE REGIONAL
004400*                     BUYER CODE ADDED BY HR'S JOB RECLASS -
004500*                     SETTINGS-MAINTENANCE WAS ALREADY SENDING IT
004600*                     (CR-2002-039).
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.              COST-VALUATION-GUARD.
005000 AUTHOR.                  R J MAXWELL.
005100 INSTALLATION.             PURCHASING SYSTEMS - DATA PROCESSING.
005200 DATE-WRITTEN.             JUNE 1994.
005300 DATE-COMPILED.
005400 SECURITY.                PURCHASING USE ONLY - DO NOT DISTRIBUTE
005500                            OUTSIDE THE DEPARTMENT.
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     COPY "SLSETTL.CBL".
006600     COPY "SLCVRUL.CBL".
006700     COPY "SLITEM.CBL".
006800     COPY "SLTRANS.CBL".
006900     COPY "SLANOM.CBL".
007000
007100     SELECT PRINTER-FILE
007200         ASSIGN TO GRDRPT
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800     COPY "FDSETTL.CBL".
007900     COPY "FDCVRUL.CBL".
008000     COPY "FDITEM.CBL".
008100     COPY "FDTRANS.CBL".
008200     COPY "FDANOM.CBL".
008300
008400     FD  PRINTER-FILE
008500         LABEL RECORDS ARE OMITTED.
008600     01  PRINTER-RECORD                PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900
009000     COPY "WSCVRULE.CBL".
009100     COPY "WSITEMTB.CBL".
009200
009300     01  TITLE-LINE.
009400         05  FILLER                    PIC X(40) VALUE SPACES.
009500         05  FILLER                    PIC X(30)
009600                                 VALUE "COST VALUATION GUARD - REPORT".
009700         05  FILLER                    PIC X(50) VALUE SPACES.
009800         05  FILLER                    PIC X(05) VALUE "PAGE:".
009900         05  TL-PAGE-NUMBER            PIC ZZZ9.
010000         05  FILLER                    PIC X(03) VALUE SPACES.
010100
010200     01  HEADING-LINE-1.
010300         05  FILLER                    PIC X(01) VALUE SPACES.
010400         05  FILLER                    PIC X(02) VALUE "TY".
010500         05  FILLER                    PIC X(01) VALUE SPACES.
010600         05  FILLER                    PIC X(16) VALUE "VOUCHER NUMBER".
010700         05  FILLER                    PIC X(01) VALUE SPACES.
010800         05  FILLER                    PIC X(16) VALUE "ITEM CODE".
010900         05  FILLER                    PIC X(01) VALUE SPACES.
011000         05  FILLER                    PIC X(11) VALUE "INCOMING".
011100         05  FILLER                    PIC X(01) VALUE SPACES.
011200         05  FILLER                    PIC X(11) VALUE "EXPECTED".
011300         05  FILLER                    PIC X(01) VALUE SPACES.
011400         05  FILLER                    PIC X(08) VALUE "VAR PCT".
011500         05  FILLER                    PIC X(01) VALUE SPACES.
011600         05  FILLER                    PIC X(07) VALUE "GRADE".
011700         05  FILLER                    PIC X(01) VALUE SPACES.
011800         05  FILLER                    PIC X(07) VALUE "ACTION".
011900         05  FILLER                    PIC X(01) VALUE SPACES.
012000         05  FILLER                    PIC X(30) VALUE "BLOCK REASON".
012100         05  FILLER                    PIC X(15) VALUE SPACES.
012200
012300     01  GUARD-DETAIL-LINE.
012400         05  FILLER                    PIC X(01).
012500         05  GRD-VOUCHER-TYPE          PIC X(02).
012600         05  FILLER                    PIC X(01).
012700         05  GRD-VOUCHER-NO            PIC X(16).
012800         05  FILLER                    PIC X(01).
012900         05  GRD-ITEM-CODE             PIC X(16).
013000         05  FILLER                    PIC X(01).
013100         05  GRD-INCOMING-RATE         PIC ZZZZZZ9.99-.
013200         05  FILLER                    PIC X(01).
013300         05  GRD-EXPECTED-RATE         PIC ZZZZZZ9.99-.
013400         05  FILLER                    PIC X(01).
013500         05  GRD-VARIANCE-PCT          PIC ZZZ9.99-.
013600         05  FILLER                    PIC X(01).
013700         05  GRD-SEVERITY              PIC X(07).
013800         05  FILLER                    PIC X(01).
013900         05  GRD-ACTION                PIC X(07).
014000         05  FILLER                    PIC X(01).
014100         05  GRD-BLOCK-REASON          PIC X(30).
014200         05  FILLER                    PIC X(15).
014300
014400     01  GUARD-TOTALS-LINE-1 REDEFINES GUARD-DETAIL-LINE.
014500         05  FILLER                    PIC X(01).
014600         05  FILLER                    PIC X(12) VALUE "LINES READ:".
014700         05  GTL-LINES-READ            PIC ZZZZZZ9.
014800         05  FILLER                    PIC X(02).
014900         05  FILLER                    PIC X(12) VALUE "SKIPPED:".
015000         05  GTL-LINES-SKIPPED         PIC ZZZZZZ9.
015100         05  FILLER                    PIC X(02).
015200         05  FILLER                    PIC X(09) VALUE "NORMAL:".
015300         05  GTL-LINES-NORMAL          PIC ZZZZZZ9.
015400         05  FILLER                    PIC X(73).
015500
015600     01  GUARD-TOTALS-LINE-2 REDEFINES GUARD-DETAIL-LINE.
015700         05  FILLER                    PIC X(01).
015800         05  FILLER                    PIC X(10) VALUE "WARNING:".
015900         05  GTL2-WARNING              PIC ZZZZZZ9.
016000         05  FILLER                    PIC X(02).
016100         05  FILLER                    PIC X(09) VALUE "SEVERE:".
016200         05  GTL2-SEVERE               PIC ZZZZZZ9.
016300         05  FILLER                    PIC X(02).
016400         05  FILLER                    PIC X(10) VALUE "BLOCKED:".
016500         05  GTL2-BLOCKED              PIC ZZZZZZ9.
016600         05  FILLER                    PIC X(02).
016700         05  FILLER                    PIC X(10) VALUE "LOGGED:".
016800         05  GTL2-LOGGED               PIC ZZZZZZ9.
016900         05  FILLER                    PIC X(58).
017000
017100     01  WS-RATE-WORK-AREA.
017200         05  WS-RATE-NUMERIC           PIC S9(7)V99.
017300         05  FILLER                    PIC X(03).
017400     01  WS-RATE-WORK-ALT REDEFINES WS-RATE-WORK-AREA.
017500         05  WS-RATE-SIGN              PIC X(01).
017600         05  WS-RATE-DIGITS            PIC 9(8)V99.
017700         05  FILLER                    PIC X(01).
017800*           KEPT SINCE THE OLD GUARD (PRE-1995) DISPLAYED THE
017900*           SIGN SEPARATELY ON AN ABEND DUMP LINE; THE CURRENT
018000*           PROGRAM NO LONGER USES THIS VIEW BUT THE FIELD STAYS
018100*           FOR THE OPERATOR RUNBOOK'S DEBUG PROCEDURE.
018200
018300     01  WS-GUARD-COUNTERS.
018400         05  WS-LINES-READ             PIC S9(7) COMP.
018500         05  WS-LINES-SKIPPED          PIC S9(7) COMP.
018600         05  WS-LINES-NORMAL           PIC S9(7) COMP.
018700         05  WS-LINES-WARNING          PIC S9(7) COMP.
018800         05  WS-LINES-SEVERE           PIC S9(7) COMP.
018900         05  WS-LINES-BLOCKED          PIC S9(7) COMP.
019000         05  WS-ANOMALIES-WRITTEN      PIC S9(7) COMP.
019100         05  FILLER                    PIC X(04).
019200     01  WS-GUARD-COUNTERS-DUMP REDEFINES WS-GUARD-COUNTERS.
019300         05  WS-COUNTERS-RAW           PIC X(28).
019400         05  FILLER                    PIC X(04).
019500*           RAW-BYTES VIEW OF THE ACCUMULATORS - DISPLAYED TO THE
019600*           CONSOLE BY 9999-FINISH WHEN THE RUN IS ABENDING, SO
019700*           OPERATIONS CAN PHONE IN THE COUNTS BEFORE A RESTART.
019800
019900     01  WS-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
020000     01  WS-PRINTED-LINES              PIC S9(3) COMP VALUE ZERO.
020100         88  WS-PAGE-FULL               VALUE 50 THRU 999.
020200
020300     01  WS-SETTINGS-EOF-SWITCH        PIC X(01) VALUE "N".
020400         88  WS-SETTINGS-AT-EOF         VALUE "Y".
020500     01  WS-SETTINGS-FOUND-SWITCH      PIC X(01) VALUE "N".
020600         88  WS-SETTINGS-WERE-FOUND     VALUE "Y".
020700
020800     01  WS-TRANS-EOF-SWITCH           PIC X(01) VALUE "N".
020900         88  WS-TRANS-AT-EOF            VALUE "Y".
021000
021100     01  WS-SKIP-SWITCH                PIC X(01).
021200         88  WS-LINE-IS-SKIPPED         VALUE "Y".
021300
021400     01  WS-BYPASS-FOUND-SWITCH        PIC X(01).
021500         88  WS-ROLE-MAY-BYPASS         VALUE "Y".
021600
021700     77  WS-BYPASS-NDX                 PIC S9(2) COMP.
021800
021900     01  WS-PRINT-WORK-AREA.
022000         05  WS-PRT-INCOMING-RATE      PIC S9(7)V99.
022100         05  WS-PRT-EXPECTED-RATE      PIC S9(7)V99.
022200         05  WS-PRT-VARIANCE-PCT       PIC S9(3)V99.
022300         05  WS-PRT-ACTION             PIC X(07).
022400         05  FILLER                    PIC X(02).
022500
022600     01  MSG-NO-SETTINGS.
022700         05  FILLER                    PIC X(56)
022800                 VALUE "COST VALUATION GUARD IS NOT ENABLED - NO RECORD".
022900         05  FILLER                    PIC X(12) VALUE " WAS".
023000         05  FILLER                    PIC X(11) VALUE " PROCESSED.".
023100         05  FILLER                    PIC X(53) VALUE SPACES.
023200
023300*_____________________________________________________________________
023400
023500 PROCEDURE DIVISION.
023600
023700 0000-MAINLINE.
023800     PERFORM 1000-LOAD-SETTINGS.
023900     IF WS-SETTINGS-WERE-FOUND AND CVS-ENABLED = "Y"
024000         PERFORM 1100-LOAD-RULES-TABLE
024100         PERFORM 1200-LOAD-ITEM-TABLE
024200         PERFORM 2000-PROCESS-TRANSACTIONS
024300     ELSE
024400         PERFORM 1500-REPORT-NOT-ENABLED
024500     END-IF.
024600     PERFORM 9999-FINISH.
024700     GO TO 0000-EXIT.
024800 0000-EXIT.
024900     EXIT PROGRAM.
025000     STOP RUN.
025100
025200 1000-LOAD-SETTINGS.
025300     MOVE "N" TO WS-SETTINGS-FOUND-SWITCH.
025400     MOVE SPACES TO CVS-SETTINGS-RECORD.
025500     OPEN INPUT SETTINGS-FILE.
025600     MOVE "N" TO WS-SETTINGS-EOF-SWITCH.
025700     READ SETTINGS-FILE
025800         AT END
025900             MOVE "Y" TO WS-SETTINGS-EOF-SWITCH
026000     END-READ.
026100     IF NOT WS-SETTINGS-AT-EOF
026200         MOVE "Y" TO WS-SETTINGS-FOUND-SWITCH
026300     END-IF.
026400     CLOSE SETTINGS-FILE.
026500     GO TO 1000-EXIT.
026600 1000-EXIT.
026700     EXIT.
026800
026900 1100-LOAD-RULES-TABLE.
027000     OPEN INPUT RULES-FILE.
027100     PERFORM 8100-LOAD-COST-VALUATION-RULES.
027200     CLOSE RULES-FILE.
027300     GO TO 1100-EXIT.
027400 1100-EXIT.
027500     EXIT.
027600
027700 1200-LOAD-ITEM-TABLE.
027800     OPEN INPUT ITEM-MASTER-FILE.
027900     PERFORM 8200-LOAD-ITEM-TABLE.
028000     CLOSE ITEM-MASTER-FILE.
028100     GO TO 1200-EXIT.
028200 1200-EXIT.
028300     EXIT.
028400
028500 1500-REPORT-NOT-ENABLED.
028600     OPEN OUTPUT PRINTER-FILE.
028700     MOVE MSG-NO-SETTINGS TO PRINTER-RECORD.
028800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028900     CLOSE PRINTER-FILE.
029000     GO TO 1500-EXIT.
029100 1500-EXIT.
029200     EXIT.
029300
029400 2000-PROCESS-TRANSACTIONS.
029500     MOVE ZERO TO WS-LINES-READ.
029600     MOVE ZERO TO WS-LINES-SKIPPED.
029700     MOVE ZERO TO WS-LINES-NORMAL.
029800     MOVE ZERO TO WS-LINES-WARNING.
029900     MOVE ZERO TO WS-LINES-SEVERE.
030000     MOVE ZERO TO WS-LINES-BLOCKED.
030100     MOVE ZERO TO WS-ANOMALIES-WRITTEN.
030200
030300     OPEN INPUT TRANSACTIONS-FILE.
030400     OPEN OUTPUT ANOMALY-LOG-FILE.
030500     OPEN OUTPUT PRINTER-FILE.
030600
030700     PERFORM 3100-PRINT-HEADINGS.
030800
030900     MOVE "N" TO WS-TRANS-EOF-SWITCH.
031000     READ TRANSACTIONS-FILE
031100         AT END
031200             MOVE "Y" TO WS-TRANS-EOF-SWITCH
031300     END-READ.
031400
031500     PERFORM 2050-PROCESS-ONE-LINE UNTIL WS-TRANS-AT-EOF.
031600
031700     PERFORM 3200-PRINT-TOTALS.
031800
031900     CLOSE TRANSACTIONS-FILE.
032000     CLOSE ANOMALY-LOG-FILE.
032100     CLOSE PRINTER-FILE.
032200     GO TO 2000-EXIT.
032300 2000-EXIT.
032400     EXIT.
032500
032600 2050-PROCESS-ONE-LINE.
032700     ADD 1 TO WS-LINES-READ.
032800     PERFORM 2100-SKIP-TEST.
032900     IF WS-LINE-IS-SKIPPED
033000         ADD 1 TO WS-LINES-SKIPPED
033100     ELSE
033200         PERFORM 2200-RESOLVE-AND-GRADE
033300     END-IF.
033400     READ TRANSACTIONS-FILE
033500         AT END
033600             MOVE "Y" TO WS-TRANS-EOF-SWITCH
033700     END-READ.
033800     GO TO 2050-EXIT.
033900 2050-EXIT.
034000     EXIT.
034100
034200 2100-SKIP-TEST.
034300*           TRN-QTY <= 0, OR TRN-VALUATION-RATE = 0, OR A PI LINE
034400*           NOT MARKED TO UPDATE STOCK, OR AN SE LINE WITH NO
034500*           TARGET WAREHOUSE, IS NOT A LINE THIS GUARD CARES
034600*           ABOUT.
034700     MOVE "N" TO WS-SKIP-SWITCH.
034800     IF TRN-QTY NOT > ZERO
034900         MOVE "Y" TO WS-SKIP-SWITCH
035000     END-IF.
035100     IF TRN-VALUATION-RATE = ZERO
035200         MOVE "Y" TO WS-SKIP-SWITCH
035300     END-IF.
035400     IF TRN-VOUCHER-TYPE = "PI" AND TRN-UPDATE-STOCK NOT = "Y"
035500         MOVE "Y" TO WS-SKIP-SWITCH
035600     END-IF.
035700     IF TRN-VOUCHER-TYPE = "SE" AND TRN-TARGET-WAREHOUSE = SPACES
035800         MOVE "Y" TO WS-SKIP-SWITCH
035900     END-IF.
036000     GO TO 2100-EXIT.
036100 2100-EXIT.
036200     EXIT.
036300
036400 2200-RESOLVE-AND-GRADE.
036500     MOVE TRN-ITEM-CODE TO WS-RES-ITEM-CODE.
036600     MOVE TRN-WAREHOUSE TO WS-RES-WAREHOUSE.
036700     PERFORM 8400-RESOLVE-EXPECTED-RATE.
036800
036900     IF NOT WS-RES-RULE-WAS-FOUND
037000         PERFORM 2450-NO-RULE-LINE
037100     ELSE
037200         MOVE TRN-VALUATION-RATE TO WS-VAR-INCOMING-RATE
037300         MOVE WS-RES-EXPECTED-RATE TO WS-VAR-EXPECTED-RATE
037400         PERFORM 8450-CALCULATE-VARIANCE-PCT
037500
037600         IF WS-RES-ALLOWED-VARIANCE-PCT NOT = ZERO
037700             MOVE WS-RES-ALLOWED-VARIANCE-PCT
037800                               TO WS-SEV-ALLOWED-VARIANCE-PCT
037900         ELSE
038000             MOVE CVS-DEFAULT-VARIANCE-PCT
038100                               TO WS-SEV-ALLOWED-VARIANCE-PCT
038200         END-IF
038300         MOVE CVS-SEVERE-MULTIPLIER TO WS-SEV-SEVERE-MULTIPLIER
038400         PERFORM 8500-DETERMINE-SEVERITY
038500
038600         PERFORM 2500-DISPOSE-OF-LINE
038700     END-IF.
038800     GO TO 2200-EXIT.
038900 2200-EXIT.
039000     EXIT.
039100
039200 2450-NO-RULE-LINE.
039300     MOVE ZERO TO WS-VAR-INCOMING-RATE.
039400     MOVE ZERO TO WS-VAR-EXPECTED-RATE.
039500     MOVE ZERO TO WS-VAR-PERCENT.
039600     MOVE "NORMAL" TO WS-SEV-SEVERITY.
039700     MOVE SPACES TO WS-SEV-BLOCK-REASON.
039800     ADD 1 TO WS-LINES-NORMAL.
039900     MOVE "PASS" TO WS-PRT-ACTION.
040000     IF CVS-BLOCK-IF-NO-RULE = "Y"
040100         MOVE TRN-USER-ROLE TO WS-RES-WAREHOUSE
040200         PERFORM 2600-CAN-BYPASS-BLOCK
040300         IF NOT WS-ROLE-MAY-BYPASS
040400             MOVE "BLOCKED" TO WS-PRT-ACTION
040500             MOVE "NO APPLICABLE RULE" TO WS-SEV-BLOCK-REASON
040600             ADD 1 TO WS-LINES-BLOCKED
040700         END-IF
040800     END-IF.
040900     MOVE ZERO TO WS-PRT-INCOMING-RATE.
041000     MOVE ZERO TO WS-PRT-EXPECTED-RATE.
041100     MOVE ZERO TO WS-PRT-VARIANCE-PCT.
041200     PERFORM 3150-PRINT-DETAIL-LINE.
041300     GO TO 2450-EXIT.
041400 2450-EXIT.
041500     EXIT.
041600
041700 2500-DISPOSE-OF-LINE.
041800     MOVE WS-VAR-INCOMING-RATE TO WS-PRT-INCOMING-RATE.
041900     MOVE WS-VAR-EXPECTED-RATE TO WS-PRT-EXPECTED-RATE.
042000     MOVE WS-VAR-PERCENT TO WS-PRT-VARIANCE-PCT.
042100     MOVE "PASS" TO WS-PRT-ACTION.
042200
042300     IF WS-SEV-SEVERITY = "NORMAL"
042400         ADD 1 TO WS-LINES-NORMAL
042500     ELSE
042600         PERFORM 2700-LOG-ANOMALY
042700         IF WS-SEV-SEVERITY = "WARNING"
042800             ADD 1 TO WS-LINES-WARNING
042900             MOVE "LOGGED" TO WS-PRT-ACTION
043000         ELSE
043100             ADD 1 TO WS-LINES-SEVERE
043200             PERFORM 2800-CHECK-BLOCK
043300         END-IF
043400     END-IF.
043500     PERFORM 3150-PRINT-DETAIL-LINE.
043600     GO TO 2500-EXIT.
043700 2500-EXIT.
043800     EXIT.
043900
044000 2600-CAN-BYPASS-BLOCK.
044100*           ON ENTRY, WS-RES-WAREHOUSE HOLDS THE SUBMITTING
044200*           USER'S ROLE (BORROWED FIELD - NOT A WAREHOUSE HERE).
044300*           ON EXIT, WS-ROLE-MAY-BYPASS IS SET WHEN THE ROLE
044400*           MATCHES ANY SETTINGS BYPASS-ROLE ENTRY.
044500     MOVE "N" TO WS-BYPASS-FOUND-SWITCH.
044600     PERFORM 2650-TEST-ONE-BYPASS-ROLE
044700         VARYING WS-BYPASS-NDX FROM 1 BY 1
044800         UNTIL WS-BYPASS-NDX > 10
044900            OR WS-ROLE-MAY-BYPASS.
045000     GO TO 2600-EXIT.
045100 2600-EXIT.
045200     EXIT.
045300
045400 2650-TEST-ONE-BYPASS-ROLE.
045500     IF CVS-BYPASS-ROLE (WS-BYPASS-NDX) NOT = SPACES
045600         AND CVS-BYPASS-ROLE (WS-BYPASS-NDX) = WS-RES-WAREHOUSE
045700         MOVE "Y" TO WS-BYPASS-FOUND-SWITCH
045800     END-IF.
045900     GO TO 2650-EXIT.
046000 2650-EXIT.
046100     EXIT.
046200
046300 2700-LOG-ANOMALY.
046400     MOVE SPACES TO ANL-ANOMALY-RECORD.
046500     MOVE TRN-VOUCHER-TYPE TO ANL-VOUCHER-TYPE.
046600     MOVE TRN-VOUCHER-NO   TO ANL-VOUCHER-NO.
046700     MOVE TRN-ITEM-CODE    TO ANL-ITEM-CODE.
046800     MOVE TRN-WAREHOUSE    TO ANL-WAREHOUSE.
046900     MOVE WS-VAR-INCOMING-RATE  TO ANL-INCOMING-RATE.
047000     MOVE WS-VAR-EXPECTED-RATE  TO ANL-EXPECTED-RATE.
047100     MOVE WS-VAR-PERCENT        TO ANL-VARIANCE-PCT.
047200     MOVE WS-SEV-SEVERITY       TO ANL-SEVERITY.
047300     MOVE "OPEN"                TO ANL-STATUS.
047400     WRITE ANL-ANOMALY-RECORD.
047500     ADD 1 TO WS-ANOMALIES-WRITTEN.
047600     GO TO 2700-EXIT.
047700 2700-EXIT.
047800     EXIT.
047900
048000 2800-CHECK-BLOCK.
048100     IF CVS-BLOCK-SEVERE = "Y"
048200         MOVE TRN-USER-ROLE TO WS-RES-WAREHOUSE
048300         PERFORM 2600-CAN-BYPASS-BLOCK
048400         IF NOT WS-ROLE-MAY-BYPASS
048500             MOVE "BLOCKED" TO WS-PRT-ACTION
048600             ADD 1 TO WS-LINES-BLOCKED
048700         END-IF
048800     END-IF.
048900     GO TO 2800-EXIT.
049000 2800-EXIT.
049100     EXIT.
049200
049300 3100-PRINT-HEADINGS.
049400     ADD 1 TO WS-PAGE-NUMBER.
049500     MOVE WS-PAGE-NUMBER TO TL-PAGE-NUMBER.
049600     MOVE TITLE-LINE TO PRINTER-RECORD.
049700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
049800     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
049900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
050000     MOVE ZERO TO WS-PRINTED-LINES.
050100     GO TO 3100-EXIT.
050200 3100-EXIT.
050300     EXIT.
050400
050500 3150-PRINT-DETAIL-LINE.
050600     IF WS-PAGE-FULL
050700         PERFORM 3100-PRINT-HEADINGS
050800     END-IF.
050900     MOVE TRN-VOUCHER-TYPE TO GRD-VOUCHER-TYPE.
051000     MOVE TRN-VOUCHER-NO   TO GRD-VOUCHER-NO.
051100     MOVE TRN-ITEM-CODE    TO GRD-ITEM-CODE.
051200     MOVE WS-PRT-INCOMING-RATE TO GRD-INCOMING-RATE.
051300     MOVE WS-PRT-EXPECTED-RATE TO GRD-EXPECTED-RATE.
051400     MOVE WS-PRT-VARIANCE-PCT  TO GRD-VARIANCE-PCT.
051500     MOVE WS-SEV-SEVERITY      TO GRD-SEVERITY.
051600     MOVE WS-PRT-ACTION        TO GRD-ACTION.
051700     MOVE WS-SEV-BLOCK-REASON  TO GRD-BLOCK-REASON.
051800     MOVE GUARD-DETAIL-LINE TO PRINTER-RECORD.
051900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
052000     ADD 1 TO WS-PRINTED-LINES.
052100     GO TO 3150-EXIT.
052200 3150-EXIT.
052300     EXIT.
052400
052500 3200-PRINT-TOTALS.
052600     MOVE SPACES TO PRINTER-RECORD.
052700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
052800     MOVE WS-LINES-READ    TO GTL-LINES-READ.
052900     MOVE WS-LINES-SKIPPED TO GTL-LINES-SKIPPED.
053000     MOVE WS-LINES-NORMAL  TO GTL-LINES-NORMAL.
053100     MOVE GUARD-TOTALS-LINE-1 TO PRINTER-RECORD.
053200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053300     MOVE WS-LINES-WARNING    TO GTL2-WARNING.
053400     MOVE WS-LINES-SEVERE     TO GTL2-SEVERE.
053500     MOVE WS-LINES-BLOCKED    TO GTL2-BLOCKED.
053600     MOVE WS-ANOMALIES-WRITTEN TO GTL2-LOGGED.
053700     MOVE GUARD-TOTALS-LINE-2 TO PRINTER-RECORD.
053800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
053900     GO TO 3200-EXIT.
054000 3200-EXIT.
054100     EXIT.
054200
054300 9999-FINISH.
054400     GO TO 9999-EXIT.
054500 9999-EXIT.
054600     EXIT.
054700
054800     COPY "PLLDRULE.CBL".
054900     COPY "PLLDITEM.CBL".
055000     COPY "PLRESRUL.CBL".
055100*_____________________________________________________________________
