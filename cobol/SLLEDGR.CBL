000100*****************************************************************
000200*    SLLEDGR.CBL
000300*    FILE-CONTROL ENTRY FOR THE STOCK LEDGER FILE.  HISTORY OF
000400*    EVERY STOCK MOVEMENT, SORTED BY POSTING DATE AS IT COMES
000500*    OUT OF THE INVENTORY SYSTEM.  USED BY THE HISTORICAL
000600*    ANOMALY FINDER AND THE ITEM VALUATION STATISTICS REPORT.
000700*
000800*    1989-04-11 WGB  ORIGINAL.
000900*****************************************************************
001000    SELECT STOCK-LEDGER-FILE
001100        ASSIGN TO CVLEDGR
001200        ORGANIZATION IS SEQUENTIAL.
