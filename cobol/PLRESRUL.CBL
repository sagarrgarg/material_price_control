000100*****************************************************************
000200*    PLRESRUL.CBL
000300*    SHARED PROCEDURE COPYBOOK - RULE RESOLUTION, VARIANCE AND
000400*    SEVERITY GRADING COMMON TO THE TRANSACTION GUARD (U1) AND
000500*    THE HISTORICAL ANOMALY FINDER (U3).  CALLING PROGRAM MUST
000600*    COPY WSCVRULE.CBL (RULE TABLE AND THIS PARAGRAPH'S CALLING
000700*    INTERFACE), WSITEMTB.CBL AND PLLDITEM.CBL (NEEDED HERE FOR
000800*    THE GROUP-LEVEL LOOKUP).
000900*
001000*    PARAGRAPH NUMBERS 8400-8599 ARE RESERVED TO THIS COPYBOOK
001100*    ACROSS THE WHOLE SUITE - DO NOT DUPLICATE THEM IN A CALLING
001200*    PROGRAM.
001300*
001400*    1995-09-20 RJM  ORIGINAL - SPLIT OUT OF THE GUARD SO THE
001500*                     HISTORICAL ANOMALY FINDER COULD SHARE IT
001600*                     (CR-1995-077).
001700*    1996-02-14 TLK  MIN-RATE/MAX-RATE CHECKS ADDED TO SEVERITY
001800*                     GRADING PER PURCHASING REQUEST (CR-1996-031).
001900*    1998-11-12 DCS  Y2K - NOTHING IN THIS COPYBOOK TOUCHES A
002000*                     DATE FIELD.  NOTED FOR THE AUDIT FILE, NO
002100*                     CHANGE REQUIRED.
002200*****************************************************************
002300 8400-RESOLVE-EXPECTED-RATE.
002400*           ON ENTRY: WS-RES-ITEM-CODE, WS-RES-WAREHOUSE.
002500*           ON EXIT:  WS-RES-FOUND-SWITCH, WS-RES-RULE-SOURCE,
002600*                     WS-RES-RULE-ID, WS-RES-EXPECTED-RATE,
002700*                     WS-RES-ALLOWED-VARIANCE-PCT,
002800*                     WS-RES-MIN-RATE, WS-RES-MAX-RATE.
002900     MOVE "N" TO WS-RES-FOUND-SWITCH.
003000     MOVE SPACES TO WS-RES-RULE-SOURCE.
003100     MOVE SPACES TO WS-RES-RULE-ID.
003200     MOVE ZERO TO WS-RES-EXPECTED-RATE.
003300     MOVE ZERO TO WS-RES-ALLOWED-VARIANCE-PCT.
003400     MOVE ZERO TO WS-RES-MIN-RATE.
003500     MOVE ZERO TO WS-RES-MAX-RATE.
003600
003700     PERFORM 8410-TEST-ITEM-RULE
003800         VARYING CVRT-SEARCH-NDX FROM 1 BY 1
003900         UNTIL CVRT-SEARCH-NDX > CVRT-RULE-COUNT
004000            OR WS-RES-RULE-WAS-FOUND.
004100
004200     IF NOT WS-RES-RULE-WAS-FOUND
004300         MOVE WS-RES-ITEM-CODE TO WS-ITEM-SEARCH-CODE
004400         PERFORM 8300-LOOK-FOR-ITEM-RECORD
004500         IF ITMT-ITEM-WAS-FOUND
004600             PERFORM 8430-TEST-GROUP-RULE
004700                 VARYING CVRT-SEARCH-NDX FROM 1 BY 1
004800                 UNTIL CVRT-SEARCH-NDX > CVRT-RULE-COUNT
004900                    OR WS-RES-RULE-WAS-FOUND
005000         END-IF
005100     END-IF.
005200     GO TO 8400-EXIT.
005300 8400-EXIT.
005400     EXIT.
005500
005600 8410-TEST-ITEM-RULE.
005700     IF CVRT-RULE-FOR (CVRT-SEARCH-NDX) = "I"
005800            AND CVRT-ITEM-CODE (CVRT-SEARCH-NDX) = WS-RES-ITEM-CODE
005900            AND (CVRT-WAREHOUSE (CVRT-SEARCH-NDX) = SPACES
006000                 OR CVRT-WAREHOUSE (CVRT-SEARCH-NDX) = WS-RES-WAREHOUSE)
006100         MOVE "Y"      TO WS-RES-FOUND-SWITCH
006200         MOVE "ITEM"   TO WS-RES-RULE-SOURCE
006300         PERFORM 8420-COPY-RULE-TO-RESULT
006400     END-IF.
006500     GO TO 8410-EXIT.
006600 8410-EXIT.
006700     EXIT.
006800
006900 8420-COPY-RULE-TO-RESULT.
007000     MOVE CVRT-RULE-ID (CVRT-SEARCH-NDX)  TO WS-RES-RULE-ID.
007100     MOVE CVRT-EXPECTED-RATE (CVRT-SEARCH-NDX)
007200                                           TO WS-RES-EXPECTED-RATE.
007300     MOVE CVRT-ALLOWED-VARIANCE-PCT (CVRT-SEARCH-NDX)
007400                                     TO WS-RES-ALLOWED-VARIANCE-PCT.
007500     MOVE CVRT-MIN-RATE (CVRT-SEARCH-NDX) TO WS-RES-MIN-RATE.
007600     MOVE CVRT-MAX-RATE (CVRT-SEARCH-NDX) TO WS-RES-MAX-RATE.
007700     GO TO 8420-EXIT.
007800 8420-EXIT.
007900     EXIT.
008000
008100 8430-TEST-GROUP-RULE.
008200     IF CVRT-RULE-FOR (CVRT-SEARCH-NDX) = "G"
008300            AND CVRT-ITEM-GROUP (CVRT-SEARCH-NDX) =
008400                      ITMT-ITEM-GROUP (ITMT-ITEM-NDX)
008500            AND (CVRT-WAREHOUSE (CVRT-SEARCH-NDX) = SPACES
008600                 OR CVRT-WAREHOUSE (CVRT-SEARCH-NDX) = WS-RES-WAREHOUSE)
008700         MOVE "Y"          TO WS-RES-FOUND-SWITCH
008800         MOVE "ITEM GROUP" TO WS-RES-RULE-SOURCE
008900         PERFORM 8420-COPY-RULE-TO-RESULT
009000     END-IF.
009100     GO TO 8430-EXIT.
009200 8430-EXIT.
009300     EXIT.
009400
009500 8450-CALCULATE-VARIANCE-PCT.
009600*           ON ENTRY: WS-VAR-INCOMING-RATE, WS-VAR-EXPECTED-RATE.
009700*           ON EXIT:  WS-VAR-PERCENT - ABS(INCOMING-EXPECTED) /
009800*                     EXPECTED * 100, ROUNDED TO 2 DECIMALS, OR
009900*                     ZERO WHEN THE EXPECTED RATE IS NOT POSITIVE.
010000     IF WS-VAR-EXPECTED-RATE NOT > ZERO
010100         MOVE ZERO TO WS-VAR-PERCENT
010200     ELSE
010300         SUBTRACT WS-VAR-EXPECTED-RATE FROM WS-VAR-INCOMING-RATE
010400             GIVING WS-VAR-DIFF-RATE
010500         IF WS-VAR-DIFF-RATE < ZERO
010600             MULTIPLY WS-VAR-DIFF-RATE BY -1 GIVING WS-VAR-DIFF-RATE
010700         END-IF
010800         COMPUTE WS-VAR-WORK-RATE ROUNDED =
010900             WS-VAR-DIFF-RATE / WS-VAR-EXPECTED-RATE * 100
011000             ON SIZE ERROR
011100                 MOVE ZERO TO WS-VAR-WORK-RATE
011200         END-COMPUTE
011300         MOVE WS-VAR-WORK-RATE TO WS-VAR-PERCENT
011400     END-IF.
011500     GO TO 8450-EXIT.
011600 8450-EXIT.
011700     EXIT.
011800
011900 8500-DETERMINE-SEVERITY.
012000*           ON ENTRY: WS-VAR-INCOMING-RATE, WS-RES-MIN-RATE,
012100*                     WS-RES-MAX-RATE, WS-VAR-PERCENT,
012200*                     WS-SEV-ALLOWED-VARIANCE-PCT,
012300*                     WS-SEV-SEVERE-MULTIPLIER.
012400*           ON EXIT:  WS-SEV-SEVERITY, WS-SEV-BLOCK-REASON.
012500*           COMPARISONS ARE STRICT - A VARIANCE EXACTLY AT A
012600*           THRESHOLD IS NOT AN ANOMALY.  CHECKED IN THIS ORDER:
012700*           BELOW MINIMUM, ABOVE MAXIMUM, OVER SEVERE THRESHOLD,
012800*           OVER ALLOWED VARIANCE, ELSE NORMAL.
012900     MOVE "NORMAL" TO WS-SEV-SEVERITY.
013000     MOVE SPACES   TO WS-SEV-BLOCK-REASON.
013100     COMPUTE WS-SEV-SEVERE-THRESHOLD =
013200         WS-SEV-ALLOWED-VARIANCE-PCT * WS-SEV-SEVERE-MULTIPLIER.
013300
013400     IF WS-RES-MIN-RATE NOT = ZERO
013500            AND WS-VAR-INCOMING-RATE < WS-RES-MIN-RATE
013600         MOVE "SEVERE" TO WS-SEV-SEVERITY
013700         MOVE "BELOW MINIMUM RATE" TO WS-SEV-BLOCK-REASON
013800     ELSE
013900         IF WS-RES-MAX-RATE NOT = ZERO
014000                AND WS-VAR-INCOMING-RATE > WS-RES-MAX-RATE
014100             MOVE "SEVERE" TO WS-SEV-SEVERITY
014200             MOVE "ABOVE MAXIMUM RATE" TO WS-SEV-BLOCK-REASON
014300         ELSE
014400             IF WS-VAR-PERCENT > WS-SEV-SEVERE-THRESHOLD
014500                 MOVE "SEVERE" TO WS-SEV-SEVERITY
014600                 MOVE "VARIANCE OVER SEVERE THRESHOLD"
014700                                   TO WS-SEV-BLOCK-REASON
014800             ELSE
014900                 IF WS-VAR-PERCENT > WS-SEV-ALLOWED-VARIANCE-PCT
015000                     MOVE "WARNING" TO WS-SEV-SEVERITY
015100                 END-IF
015200             END-IF
015300         END-IF
015400     END-IF.
015500     GO TO 8500-EXIT.
015600 8500-EXIT.
015700     EXIT.
