000100*****************************************************************
000200*    FDCAND.CBL
000300*    FD AND RECORD LAYOUT FOR THE CANDIDATE RULES FILE.  SAME
000400*    SHAPE AS A COST VALUATION RULE RECORD (FDCVRUL.CBL) BUT
000500*    KEPT AS ITS OWN COPYBOOK SINCE IT TRAVELS ON ITS OWN FILE
000600*    AND IS NEVER MIXED WITH THE LIVE RULES FILE UNTIL ACCEPTED
000700*    BY A SEPARATE MAINTENANCE STEP NOT PART OF THIS SUITE.
000800*
000900*    1995-02-08 RJM  ORIGINAL.
001000*****************************************************************
001100    FD  CANDIDATE-RULES-FILE
001200        LABEL RECORDS ARE STANDARD
001300        RECORD CONTAINS 130 CHARACTERS.
001400
001500    01  CAND-RULE-RECORD.
001600        05  CAND-RULE-ID                 PIC X(20).
001700        05  CAND-RULE-FOR                PIC X(01).
001800        05  CAND-ITEM-CODE               PIC X(16).
001900        05  CAND-ITEM-GROUP              PIC X(16).
002000        05  CAND-WAREHOUSE               PIC X(16).
002100        05  CAND-EXPECTED-RATE           PIC S9(7)V99.
002200        05  CAND-ALLOWED-VARIANCE-PCT    PIC S9(3)V99.
002300        05  CAND-MIN-RATE                PIC S9(7)V99.
002400        05  CAND-MAX-RATE                PIC S9(7)V99.
002500        05  CAND-FROM-DATE               PIC 9(8).
002600        05  CAND-TO-DATE                 PIC 9(8).
002700        05  CAND-ENABLED                 PIC X(01).
002800        05  FILLER                       PIC X(12).
