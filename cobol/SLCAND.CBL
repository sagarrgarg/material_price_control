000100*****************************************************************
000200*    SLCAND.CBL
000300*    FILE-CONTROL ENTRY FOR THE CANDIDATE RULES FILE - THE
000400*    BATCH OF NEW/CHANGED COST VALUATION RULES SUBMITTED TO
000500*    COST-RULE-VALIDATOR FOR ACCEPT/REJECT CHECKING.
000600*
000700*    1995-02-08 RJM  ORIGINAL, WRITTEN ALONGSIDE COST-RULE-
000800*                     VALIDATOR.
000900*****************************************************************
001000    SELECT CANDIDATE-RULES-FILE
001100        ASSIGN TO CVCAND
001200        ORGANIZATION IS SEQUENTIAL.
