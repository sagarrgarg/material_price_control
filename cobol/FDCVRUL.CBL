000100*****************************************************************
000200*    FDCVRUL.CBL
000300*    FD AND RECORD LAYOUT FOR THE COST VALUATION RULE FILE.
000400*    FIXED, 130 BYTES.  A RULE IS FOR ONE ITEM (CVR-RULE-FOR
000500*    "I") OR ONE ITEM GROUP ("G"), NEVER BOTH.  SEE
000600*    PLRESRUL.CBL FOR HOW THE GUARD AND THE HISTORICAL ANOMALY
000700*    FINDER RESOLVE A LINE AGAINST THIS TABLE.
000800*
000900*    1994-06-02 RJM  ORIGINAL.
001000*    1995-09-20 RJM  ADDED CVR-WAREHOUSE PER RECEIVING DEPT
001100*                     REQUEST - SOME ITEMS PRICE DIFFERENTLY BY
001200*                     DOCK (CR-1995-077).
001300*    1998-11-12 DCS  Y2K - CVR-FROM-DATE/CVR-TO-DATE ALREADY
001400*                     CARRY A FULL 4-DIGIT CENTURY.  NO CHANGE
001500*                     REQUIRED, NOTED FOR THE AUDIT FILE.
001600*****************************************************************
001700    FD  RULES-FILE
001800        LABEL RECORDS ARE STANDARD
001900        RECORD CONTAINS 130 CHARACTERS.
002000
002100    01  CVR-RULE-RECORD.
002200        05  CVR-RULE-ID                  PIC X(20).
002300*           E.G. CV-ITEM01-0001.
002400        05  CVR-RULE-FOR                 PIC X(01).
002500*           "I" = ITEM, "G" = ITEM GROUP.
002600        05  CVR-ITEM-CODE                PIC X(16).
002700*           SET WHEN CVR-RULE-FOR IS "I", ELSE SPACES.
002800        05  CVR-ITEM-GROUP               PIC X(16).
002900*           SET WHEN CVR-RULE-FOR IS "G", ELSE SPACES.
003000        05  CVR-WAREHOUSE                PIC X(16).
003100*           SPACES = RULE APPLIES AT ANY WAREHOUSE.
003200        05  CVR-EXPECTED-RATE            PIC S9(7)V99.
003300        05  CVR-ALLOWED-VARIANCE-PCT     PIC S9(3)V99.
003400*           ZERO MEANS "USE THE SETTINGS DEFAULT".
003500        05  CVR-MIN-RATE                 PIC S9(7)V99.
003600*           ZERO = NO HARD LOWER BOUND.
003700        05  CVR-MAX-RATE                 PIC S9(7)V99.
003800*           ZERO = NO HARD UPPER BOUND.
003900        05  CVR-FROM-DATE                PIC 9(8).
004000*           CCYYMMDD.  ZERO = OPEN-ENDED, NO LOWER BOUND.
004100        05  CVR-TO-DATE                  PIC 9(8).
004200*           CCYYMMDD.  ZERO = OPEN-ENDED, NO UPPER BOUND.
004300        05  CVR-ENABLED                  PIC X(01).
004400*           ONLY RULES WITH "Y" HERE TAKE PART IN RESOLUTION.
004500        05  FILLER                       PIC X(12).
