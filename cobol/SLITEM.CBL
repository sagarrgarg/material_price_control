000100*****************************************************************
000200*    SLITEM.CBL
000300*    FILE-CONTROL ENTRY FOR THE ITEM MASTER FILE.  READ
000400*    SEQUENTIALLY, SORTED ASCENDING BY ITEM CODE, AND LOADED
000500*    INTO THE IN-MEMORY TABLE CARRIED BY WSITEMTB.CBL SO IT CAN
000600*    BE SEARCHED BY SEVERAL PROGRAMS WITHOUT RE-READING IT.
000700*
000800*    1989-04-11 WGB  ORIGINAL - CARRIED OVER FROM THE INVENTORY
000900*                     SYSTEM'S OWN ITEM MASTER EXTRACT.
001000*****************************************************************
001100    SELECT ITEM-MASTER-FILE
001200        ASSIGN TO CVITEM
001300        ORGANIZATION IS SEQUENTIAL.
