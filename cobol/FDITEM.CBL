000100*****************************************************************
000200*    FDITEM.CBL
000300*    FD AND RECORD LAYOUT FOR THE ITEM MASTER FILE.  FIXED,
000400*    80 BYTES.  THIS IS A STRIPPED EXTRACT OF THE INVENTORY
000500*    SYSTEM'S ITEM MASTER - JUST ENOUGH TO RESOLVE A GROUP-
000600*    LEVEL RULE AND TO COUNT STOCK ITEMS FOR THE DASHBOARD.
000700*
000800*    1989-04-11 WGB  ORIGINAL.
000900*    1996-02-14 TLK  ADDED ITM-DISABLED SO RETIRED ITEMS DROP
001000*                     OUT OF THE DASHBOARD COVERAGE COUNT
001100*                     (CR-1996-031).
001200*****************************************************************
001300    FD  ITEM-MASTER-FILE
001400        LABEL RECORDS ARE STANDARD
001500        RECORD CONTAINS 80 CHARACTERS.
001600
001700    01  ITM-ITEM-RECORD.
001800        05  ITM-ITEM-CODE                PIC X(16).
001900        05  ITM-ITEM-NAME                PIC X(30).
002000        05  ITM-ITEM-GROUP               PIC X(16).
002100*           USED TO RESOLVE A GROUP-LEVEL RULE WHEN THE ITEM
002200*           HAS NO RULE OF ITS OWN.
002300        05  ITM-IS-STOCK-ITEM            PIC X(01).
002400*           "Y" = COUNTED IN THE "ITEMS WITHOUT RULES" TALLY.
002500        05  ITM-DISABLED                 PIC X(01).
002600*           "Y" = ITEM IS IGNORED BY THE DASHBOARD COUNTS.
002700        05  FILLER                       PIC X(16).
