000100*****************************************************************
000200*    FDANOM.CBL
000300*    FD AND RECORD LAYOUT FOR THE COST ANOMALY LOG FILE.
000400*    FIXED, 100 BYTES.  STATUS IS ALWAYS WRITTEN "OPEN" BY THE
000500*    GUARD; REVIEWED/IGNORED IS SET BY A MAINTENANCE STEP THAT
000600*    IS OUTSIDE THIS SUITE.
000700*
000800*    1994-06-02 RJM  ORIGINAL.
000900*****************************************************************
001000    FD  ANOMALY-LOG-FILE
001100        LABEL RECORDS ARE STANDARD
001200        RECORD CONTAINS 100 CHARACTERS.
001300
001400    01  ANL-ANOMALY-RECORD.
001500        05  ANL-VOUCHER-TYPE             PIC X(02).
001600        05  ANL-VOUCHER-NO               PIC X(16).
001700        05  ANL-ITEM-CODE                PIC X(16).
001800        05  ANL-WAREHOUSE                PIC X(16).
001900        05  ANL-INCOMING-RATE            PIC S9(7)V99.
002000        05  ANL-EXPECTED-RATE            PIC S9(7)V99.
002100        05  ANL-VARIANCE-PCT             PIC S9(3)V99.
002200        05  ANL-SEVERITY                 PIC X(07).
002300*           "WARNING" OR "SEVERE".
002400        05  ANL-STATUS                   PIC X(08).
002500*           "OPEN" / "REVIEWED" / "IGNORED" - ALWAYS WRITTEN
002600*           "OPEN" BY COST-VALUATION-GUARD.
002700        05  FILLER                       PIC X(12).
