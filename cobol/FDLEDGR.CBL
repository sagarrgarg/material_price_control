000100*****************************************************************
000200*    FDLEDGR.CBL
000300*    FD AND RECORD LAYOUT FOR THE STOCK LEDGER FILE.  FIXED,
000400*    120 BYTES.  EVERY STOCK MOVEMENT EVER POSTED; ONLY THE
000500*    INCOMING, NON-CANCELLED, NON-INTERNAL-TRANSFER ENTRIES ARE
000600*    OF INTEREST TO THIS SUITE - SEE PLRESRUL.CBL'S CALLERS FOR
000700*    THE SKIP TESTS.
000800*
000900*    1989-04-11 WGB  ORIGINAL.
001000*    1997-07-30 TLK  ADDED LDG-SE-PURPOSE SO MANUFACTURE AND
001100*                     WAREHOUSE TRANSFER ENTRIES CAN BE TOLD
001200*                     APART FROM GENUINE INCOMING RECEIPTS
001300*                     (CR-1997-058).
001400*****************************************************************
001500    FD  STOCK-LEDGER-FILE
001600        LABEL RECORDS ARE STANDARD
001700        RECORD CONTAINS 120 CHARACTERS.
001800
001900    01  LDG-LEDGER-RECORD.
002000        05  LDG-POSTING-DATE             PIC 9(8).
002100*           CCYYMMDD.
002200        05  LDG-VOUCHER-TYPE             PIC X(02).
002300*           "PR"/"PI"/"SE"/"SR" (SR = STOCK RECONCILIATION).
002400        05  LDG-VOUCHER-NO               PIC X(16).
002500        05  LDG-SE-PURPOSE               PIC X(02).
002600*           "MT" TRANSFER, "MM" TRANSFER-FOR-MANUFACTURE, OR
002700*           OTHER.  MT/MM ENTRIES ARE INTERNAL MOVEMENT, NOT A
002800*           GENUINE INCOMING LINE, AND ARE EXCLUDED.
002900        05  LDG-CREATED-BY               PIC X(20).
003000        05  LDG-ITEM-CODE                PIC X(16).
003100        05  LDG-WAREHOUSE                PIC X(16).
003200        05  LDG-ACTUAL-QTY               PIC S9(7)V999.
003300*           SIGNED.  ONLY ENTRIES GREATER THAN ZERO ARE
003400*           INCOMING AND OF INTEREST HERE.
003500        05  LDG-INCOMING-RATE            PIC S9(7)V99.
003600*           MAY BE ZERO - SEE THE EFFECTIVE-RATE FALLBACK.
003700        05  LDG-STOCK-VALUE-DIFF         PIC S9(9)V99.
003800*           SIGNED VALUE CHANGE - FALLBACK RATE SOURCE WHEN
003900*           LDG-INCOMING-RATE IS ZERO.
004000        05  LDG-IS-CANCELLED             PIC X(01).
004100*           "Y" = ENTRY IS CANCELLED AND IS SKIPPED ENTIRELY.
004200        05  FILLER                       PIC X(09).
