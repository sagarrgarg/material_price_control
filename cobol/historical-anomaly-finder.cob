000100*****************************************************************
000200*    HISTORICAL-ANOMALY-FINDER.COB
000300*    MATERIAL PRICE CONTROL - HISTORICAL ANOMALY FINDER.
000400*
000500*    RE-GRADES PAST STOCK LEDGER RECEIPTS AGAINST TODAY'S COST
000600*    VALUATION RULES AND SETTINGS, SO PURCHASING CAN SEE WHAT
000700*    WOULD HAVE BEEN FLAGGED HAD THE GUARD BEEN RUNNING WITH THE
000800*    CURRENT RULE SET (OR TO HUNT FOR A PRICE PROBLEM THAT
000900*    SLIPPED THROUGH BEFORE A RULE EXISTED).  SORTS THE LEDGER
001000*    NEWEST-FIRST SO THE MOST RECENT ACTIVITY IS ON TOP OF THE
001100*    PRINTOUT.  READ-ONLY - NOTHING HERE WRITES TO THE LEDGER,
001200*    THE RULES FILE, OR THE ANOMALY LOG.
001300*
001400*    CHANGE LOG.
001500*    1995-11-03 RJM  ORIGINAL, BUILT ON TOP OF PLRESRUL.CBL ONCE
001600*                     IT WAS SPLIT OUT OF THE GUARD (CR-1995-077).
001700*    1997-07-30 TLK  SE-PURPOSE EXCLUSION ADDED SO INTERNAL
001800*                     TRANSFERS STOP SHOWING UP AS INCOMING
001900*                     RECEIPTS (CR-1997-058).
002000*    1998-04-22 WGB  ADDED THE ONLY-WITH-RULES AND SHOW-ONLY-
002100*                     ANOMALIES RUN-TIME SWITCHES AT PURCHASING'S
002200*                     REQUEST - THE UNFILTERED LISTING HAD GROWN
002300*                     TOO LONG TO REVIEW BY HAND (CR-1998-071).
002400*    1998-11-12 DCS  Y2K - LDG-POSTING-DATE AND THE WS-FLT-FROM/
002500*                     TO-DATE FILTER FIELDS ALREADY CARRY A FULL
002600*                     4-DIGIT CENTURY.  NO CHANGE REQUIRED.
002700*    2003-05-19 WGB  WS-FLT-CREATED-BY COMPARE WAS CASE SENSITIVE -
002800*                     A NIGHT-SHIFT CLERK'S LOWERCASE USER ID WAS
002900*                     NEVER MATCHING THE FILTER (CR-2003-008).
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.              HISTORICAL-ANOMALY-FINDER.
003300 AUTHOR.                  R J MAXWELL.
003400 INSTALLATION.             PURCHASING SYSTEMS - DATA PROCESSING.
003500 DATE-WRITTEN.             NOVEMBER 1995.
003600 DATE-COMPILED.
003700 SECURITY.                PURCHASING USE ONLY - DO NOT DISTRIBUTE
003800                            OUTSIDE THE DEPARTMENT.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     COPY "SLSETTL.CBL".
004900     COPY "SLCVRUL.CBL".
005000     COPY "SLITEM.CBL".
005100     COPY "SLLEDGR.CBL".
005200
005300     SELECT SORT-WORK-FILE
005400         ASSIGN TO SORTWK1.
005500
005600     SELECT SORTED-LEDGER-FILE
005700         ASSIGN TO CVLSRT
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PRINTER-FILE
006100         ASSIGN TO ANORPT
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700     COPY "FDSETTL.CBL".
006800     COPY "FDCVRUL.CBL".
006900     COPY "FDITEM.CBL".
007000     COPY "FDLEDGR.CBL".
007100
007200     SD  SORT-WORK-FILE.
007300     01  SRT-LEDGER-RECORD.
007400         05  SRT-POSTING-DATE              PIC 9(8).
007500         05  FILLER                        PIC X(112).
007600
007700     FD  SORTED-LEDGER-FILE
007800         LABEL RECORDS ARE STANDARD
007900         RECORD CONTAINS 120 CHARACTERS.
008000     01  SRO-LEDGER-RECORD.
008100         05  SRO-POSTING-DATE              PIC 9(8).
008200         05  SRO-VOUCHER-TYPE               PIC X(02).
008300         05  SRO-VOUCHER-NO                 PIC X(16).
008400         05  SRO-SE-PURPOSE                 PIC X(02).
008500         05  SRO-CREATED-BY                 PIC X(20).
008600         05  SRO-ITEM-CODE                  PIC X(16).
008700         05  SRO-WAREHOUSE                  PIC X(16).
008800         05  SRO-ACTUAL-QTY                 PIC S9(7)V999.
008900         05  SRO-INCOMING-RATE              PIC S9(7)V99.
009000         05  SRO-STOCK-VALUE-DIFF           PIC S9(9)V99.
009100         05  SRO-IS-CANCELLED                PIC X(01).
009200         05  FILLER                         PIC X(09).
009300
009400     FD  PRINTER-FILE
009500         LABEL RECORDS ARE OMITTED.
009600     01  PRINTER-RECORD                    PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900
010000     COPY "WSCVRULE.CBL".
010100     COPY "WSITEMTB.CBL".
010200
010300     01  TITLE-LINE.
010400         05  FILLER                       PIC X(38) VALUE SPACES.
010500         05  FILLER                       PIC X(34)
010600                        VALUE "HISTORICAL COST ANOMALY FINDER".
010700         05  FILLER                       PIC X(51) VALUE SPACES.
010800         05  FILLER                       PIC X(05) VALUE "PAGE:".
010900         05  TL-PAGE-NUMBER               PIC ZZZ9.
011000
011100     01  HEADING-LINE-1.
011200         05  FILLER                       PIC X(01).
011300         05  FILLER                       PIC X(08) VALUE "DATE".
011400         05  FILLER                       PIC X(01).
011500         05  FILLER                       PIC X(02) VALUE "TY".
011600         05  FILLER                       PIC X(01).
011700         05  FILLER                       PIC X(08) VALUE "VOUCHER".
011800         05  FILLER                       PIC X(01).
011900         05  FILLER                       PIC X(10) VALUE "ENTERED BY".
012000         05  FILLER                       PIC X(01).
012100         05  FILLER                       PIC X(10) VALUE "ITEM CODE".
012200         05  FILLER                       PIC X(01).
012300         05  FILLER                       PIC X(16) VALUE "ITEM NAME".
012400         05  FILLER                       PIC X(01).
012500         05  FILLER                       PIC X(10) VALUE "WAREHOUSE".
012600         05  FILLER                       PIC X(01).
012700         05  FILLER                       PIC X(11) VALUE "QTY".
012800         05  FILLER                       PIC X(01).
012900         05  FILLER                       PIC X(10) VALUE "INCOMING".
013000         05  FILLER                       PIC X(01).
013100         05  FILLER                       PIC X(10) VALUE "EXPECTED".
013200         05  FILLER                       PIC X(01).
013300         05  FILLER                       PIC X(07) VALUE "VAR %".
013400         05  FILLER                       PIC X(01).
013500         05  FILLER                       PIC X(07) VALUE "GRADE".
013600         05  FILLER                       PIC X(01).
013700         05  FILLER                       PIC X(08) VALUE "SOURCE".
013800         05  FILLER                       PIC X(02) VALUE SPACES.
013900
014000     01  ANOM-DETAIL-LINE.
014100         05  FILLER                       PIC X(01).
014200         05  ANOM-POSTING-DATE            PIC 9(8).
014300         05  FILLER                       PIC X(01).
014400         05  ANOM-VOUCHER-TYPE            PIC X(02).
014500         05  FILLER                       PIC X(01).
014600         05  ANOM-VOUCHER-NO              PIC X(08).
014700         05  FILLER                       PIC X(01).
014800         05  ANOM-CREATED-BY              PIC X(10).
014900         05  FILLER                       PIC X(01).
015000         05  ANOM-ITEM-CODE               PIC X(10).
015100         05  FILLER                       PIC X(01).
015200         05  ANOM-ITEM-NAME               PIC X(16).
015300         05  FILLER                       PIC X(01).
015400         05  ANOM-WAREHOUSE               PIC X(10).
015500         05  FILLER                       PIC X(01).
015600         05  ANOM-QTY                     PIC ZZZZZZ9.999-.
015700         05  FILLER                       PIC X(01).
015800         05  ANOM-INCOMING-RATE           PIC ZZZZZZ9.99.
015900         05  FILLER                       PIC X(01).
016000         05  ANOM-EXPECTED-RATE           PIC ZZZZZZ9.99.
016100         05  FILLER                       PIC X(01).
016200         05  ANOM-VARIANCE-PCT            PIC ZZ9.99-.
016300         05  FILLER                       PIC X(01).
016400         05  ANOM-SEVERITY                PIC X(07).
016500         05  FILLER                       PIC X(01).
016600         05  ANOM-RULE-SOURCE             PIC X(08).
016700         05  FILLER                       PIC X(01).
016800
016900     01  ANOM-TOTALS-LINE REDEFINES ANOM-DETAIL-LINE.
017000         05  FILLER                       PIC X(01).
017100         05  FILLER                       PIC X(25)
017200                              VALUE "RECORDS ON THIS LISTING:".
017300         05  ATL-PRINTED                  PIC ZZZZZZ9.
017400         05  FILLER                       PIC X(99).
017500
017600     01  WS-COUNTERS.
017700         05  WS-LEDGER-READ               PIC S9(7) COMP.
017800         05  WS-LINES-PRINTED             PIC S9(7) COMP.
017900         05  FILLER                       PIC X(04).
018000     01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
018100         05  WS-COUNTERS-RAW              PIC X(08).
018200         05  FILLER                       PIC X(04).
018300*           RAW-BYTES CONSOLE-DUMP VIEW, SAME IDEA AS THE GUARD'S
018400*           WS-GUARD-COUNTERS-DUMP.
018500
018600     01  WS-EFF-RATE-AREA.
018700         05  WS-EFF-RATE                  PIC S9(7)V99.
018800         05  FILLER                       PIC X(01).
018900     01  WS-EFF-RATE-ALT REDEFINES WS-EFF-RATE-AREA.
019000         05  WS-EFF-RATE-RAW              PIC 9(9).
019100         05  FILLER                       PIC X(01).
019200*           UNSIGNED RAW VIEW - USED WHEN FORCING THE FALLBACK
019300*           RATE POSITIVE, SEE 2200-EFFECTIVE-RATE.
019400
019500     01  WS-DIFF-WORK-AREA.
019600         05  WS-DIFF-WORK-RATE            PIC S9(9)V99.
019700         05  FILLER                       PIC X(01).
019800
019900     77  WS-VARIANCE-BLANK-SWITCH         PIC X(01).
020000         88  WS-VARIANCE-IS-BLANK          VALUE "Y".
020100
020200*****************************************************************
020300*    RUN-TIME FILTER VALUES.  PURCHASING SETS THESE DIRECTLY IN
020400*    THIS COPY AND RECOMPILES WHEN A NARROWER LISTING IS WANTED -
020500*    THE JOB HAS NO PARAMETER-CARD READER.  ZERO/SPACES = NO
020600*    FILTER ON THAT FIELD.
020700*    1998-04-22 WGB  ORIGINAL (CR-1998-071).
020800*****************************************************************
020900     01  WS-FILTER-PARMS.
021000         05  WS-FLT-FROM-DATE             PIC 9(8) VALUE ZERO.
021100         05  WS-FLT-TO-DATE               PIC 9(8) VALUE ZERO.
021200         05  WS-FLT-ITEM-CODE             PIC X(16) VALUE SPACES.
021300         05  WS-FLT-ITEM-GROUP            PIC X(16) VALUE SPACES.
021400         05  WS-FLT-WAREHOUSE             PIC X(16) VALUE SPACES.
021500         05  WS-FLT-VOUCHER-TYPE          PIC X(02) VALUE SPACES.
021600         05  WS-FLT-CREATED-BY            PIC X(20) VALUE SPACES.
021700         05  WS-FLT-ONLY-WITH-RULES       PIC X(01) VALUE "N".
021800             88  WS-FLT-SHOW-ONLY-RULED    VALUE "Y".
021900         05  FILLER                       PIC X(04).
022000         05  WS-FLT-ANOMALIES-ONLY-SW     PIC X(01) VALUE "N".
022100             88  WS-FLT-ANOMALIES-ONLY     VALUE "Y".
022200
022300     01  WS-SETTINGS-FOUND-SWITCH         PIC X(01).
022400         88  WS-SETTINGS-WERE-FOUND        VALUE "Y".
022500     01  WS-LEDGER-EOF-SWITCH             PIC X(01) VALUE "N".
022600         88  WS-LEDGER-AT-EOF               VALUE "Y".
022700     01  WS-SKIP-SWITCH                   PIC X(01).
022800         88  WS-LINE-IS-SKIPPED             VALUE "Y".
022900     01  WS-KEEP-SWITCH                   PIC X(01).
023000         88  WS-LINE-IS-KEPT                VALUE "Y".
023100
023200     01  WS-PAGE-NUMBER                   PIC S9(4) COMP VALUE ZERO.
023300     01  WS-PRINTED-LINES                 PIC S9(3) COMP VALUE ZERO.
023400         88  WS-PAGE-FULL                  VALUE 50 THRU 999.
023500*_____________________________________________________________________
023600
023700 PROCEDURE DIVISION.
023800
023900 0000-MAINLINE.
024000     PERFORM 1000-LOAD-SETTINGS.
024100     PERFORM 1100-LOAD-RULES-TABLE.
024200     PERFORM 1200-LOAD-ITEM-TABLE.
024300     PERFORM 2000-SORT-LEDGER.
024400     PERFORM 9999-FINISH.
024500     GO TO 0000-EXIT.
024600 0000-EXIT.
024700     EXIT PROGRAM.
024800     STOP RUN.
024900
025000 1000-LOAD-SETTINGS.
025100     MOVE "N" TO WS-SETTINGS-FOUND-SWITCH.
025200     OPEN INPUT SETTINGS-FILE.
025300     MOVE SPACES TO CVS-SETTINGS-RECORD.
025400     READ SETTINGS-FILE
025500         AT END
025600             MOVE "N" TO WS-SETTINGS-FOUND-SWITCH
025700         NOT AT END
025800             MOVE "Y" TO WS-SETTINGS-FOUND-SWITCH
025900     END-READ.
026000     CLOSE SETTINGS-FILE.
026100     GO TO 1000-EXIT.
026200 1000-EXIT.
026300     EXIT.
026400
026500 1100-LOAD-RULES-TABLE.
026600     OPEN INPUT RULES-FILE.
026700     PERFORM 8100-LOAD-COST-VALUATION-RULES.
026800     CLOSE RULES-FILE.
026900     GO TO 1100-EXIT.
027000 1100-EXIT.
027100     EXIT.
027200
027300 1200-LOAD-ITEM-TABLE.
027400     OPEN INPUT ITEM-MASTER-FILE.
027500     PERFORM 8200-LOAD-ITEM-TABLE.
027600     CLOSE ITEM-MASTER-FILE.
027700     GO TO 1200-EXIT.
027800 1200-EXIT.
027900     EXIT.
028000
028100 2000-SORT-LEDGER.
028200     OPEN INPUT STOCK-LEDGER-FILE.
028300     SORT SORT-WORK-FILE
028400         ON DESCENDING KEY SRT-POSTING-DATE
028500         USING STOCK-LEDGER-FILE
028600         GIVING SORTED-LEDGER-FILE.
028700     CLOSE STOCK-LEDGER-FILE.
028800
028900     MOVE ZERO TO WS-LEDGER-READ.
029000     MOVE ZERO TO WS-LINES-PRINTED.
029100
029200     OPEN INPUT SORTED-LEDGER-FILE.
029300     OPEN OUTPUT PRINTER-FILE.
029400     PERFORM 3100-PRINT-HEADINGS.
029500
029600     MOVE "N" TO WS-LEDGER-EOF-SWITCH.
029700     READ SORTED-LEDGER-FILE
029800         AT END
029900             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
030000     END-READ.
030100
030200     PERFORM 2100-SELECT-AND-REGRADE UNTIL WS-LEDGER-AT-EOF.
030300
030400     PERFORM 3200-PRINT-TOTALS.
030500     CLOSE SORTED-LEDGER-FILE.
030600     CLOSE PRINTER-FILE.
030700     GO TO 2000-EXIT.
030800 2000-EXIT.
030900     EXIT.
031000
031100 2100-SELECT-AND-REGRADE.
031200     ADD 1 TO WS-LEDGER-READ.
031300     MOVE "N" TO WS-SKIP-SWITCH.
031400
031500     IF SRO-ACTUAL-QTY NOT > ZERO
031600         MOVE "Y" TO WS-SKIP-SWITCH
031700     END-IF.
031800     IF SRO-IS-CANCELLED = "Y"
031900         MOVE "Y" TO WS-SKIP-SWITCH
032000     END-IF.
032100     IF SRO-VOUCHER-TYPE NOT = "PR"
032200            AND SRO-VOUCHER-TYPE NOT = "PI"
032300            AND SRO-VOUCHER-TYPE NOT = "SE"
032400            AND SRO-VOUCHER-TYPE NOT = "SR"
032500         MOVE "Y" TO WS-SKIP-SWITCH
032600     END-IF.
032700     IF SRO-VOUCHER-TYPE = "SE"
032800            AND (SRO-SE-PURPOSE = "MT" OR SRO-SE-PURPOSE = "MM")
032900         MOVE "Y" TO WS-SKIP-SWITCH
033000     END-IF.
033100
033200     IF NOT WS-LINE-IS-SKIPPED
033300         PERFORM 2150-APPLY-FILTERS
033400     END-IF.
033500
033600     IF NOT WS-LINE-IS-SKIPPED
033700         PERFORM 2200-EFFECTIVE-RATE
033800         PERFORM 2300-RESOLVE-AND-GRADE
033900         PERFORM 2400-APPLY-REPORT-FLAGS
034000         IF WS-LINE-IS-KEPT
034100             PERFORM 3150-PRINT-DETAIL-LINE
034200             ADD 1 TO WS-LINES-PRINTED
034300         END-IF
034400     END-IF.
034500
034600     READ SORTED-LEDGER-FILE
034700         AT END
034800             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
034900     END-READ.
035000     GO TO 2100-EXIT.
035100 2100-EXIT.
035200     EXIT.
035300
035400 2150-APPLY-FILTERS.
035500     IF WS-FLT-FROM-DATE NOT = ZERO
035600            AND SRO-POSTING-DATE < WS-FLT-FROM-DATE
035700         MOVE "Y" TO WS-SKIP-SWITCH
035800     END-IF.
035900     IF WS-FLT-TO-DATE NOT = ZERO
036000            AND SRO-POSTING-DATE > WS-FLT-TO-DATE
036100         MOVE "Y" TO WS-SKIP-SWITCH
036200     END-IF.
036300     IF WS-FLT-ITEM-CODE NOT = SPACES
036400            AND SRO-ITEM-CODE NOT = WS-FLT-ITEM-CODE
036500         MOVE "Y" TO WS-SKIP-SWITCH
036600     END-IF.
036700     IF WS-FLT-WAREHOUSE NOT = SPACES
036800            AND SRO-WAREHOUSE NOT = WS-FLT-WAREHOUSE
036900         MOVE "Y" TO WS-SKIP-SWITCH
037000     END-IF.
037100     IF WS-FLT-VOUCHER-TYPE NOT = SPACES
037200            AND SRO-VOUCHER-TYPE NOT = WS-FLT-VOUCHER-TYPE
037300         MOVE "Y" TO WS-SKIP-SWITCH
037400     END-IF.
037500     IF WS-FLT-CREATED-BY NOT = SPACES
037600            AND SRO-CREATED-BY NOT = WS-FLT-CREATED-BY
037700         MOVE "Y" TO WS-SKIP-SWITCH
037800     END-IF.
037900     IF WS-FLT-ITEM-GROUP NOT = SPACES
038000         MOVE SRO-ITEM-CODE TO WS-ITEM-SEARCH-CODE
038100         PERFORM 8300-LOOK-FOR-ITEM-RECORD
038200         IF ITMT-ITEM-NOT-FOUND
038300                OR ITMT-ITEM-GROUP (ITMT-ITEM-NDX) NOT =
038400                                       WS-FLT-ITEM-GROUP
038500             MOVE "Y" TO WS-SKIP-SWITCH
038600         END-IF
038700     END-IF.
038800     GO TO 2150-EXIT.
038900 2150-EXIT.
039000     EXIT.
039100
039200 2200-EFFECTIVE-RATE.
039300     MOVE SRO-INCOMING-RATE TO WS-EFF-RATE.
039400     IF WS-EFF-RATE = ZERO
039500            AND SRO-STOCK-VALUE-DIFF NOT = ZERO
039600            AND SRO-ACTUAL-QTY NOT = ZERO
039700         DIVIDE SRO-STOCK-VALUE-DIFF BY SRO-ACTUAL-QTY
039800             GIVING WS-DIFF-WORK-RATE ROUNDED
039900             ON SIZE ERROR
040000                 MOVE ZERO TO WS-DIFF-WORK-RATE
040100         END-DIVIDE
040200         IF WS-DIFF-WORK-RATE < ZERO
040300             MULTIPLY WS-DIFF-WORK-RATE BY -1
040400                 GIVING WS-DIFF-WORK-RATE
040500         END-IF
040600         MOVE WS-DIFF-WORK-RATE TO WS-EFF-RATE
040700     END-IF.
040800     GO TO 2200-EXIT.
040900 2200-EXIT.
041000     EXIT.
041100
041200 2300-RESOLVE-AND-GRADE.
041300     MOVE "N" TO WS-VARIANCE-BLANK-SWITCH.
041400     MOVE SRO-ITEM-CODE  TO WS-RES-ITEM-CODE.
041500     MOVE SRO-WAREHOUSE  TO WS-RES-WAREHOUSE.
041600     PERFORM 8400-RESOLVE-EXPECTED-RATE.
041700
041800     IF NOT WS-RES-RULE-WAS-FOUND
041900         MOVE "NO RULE" TO WS-SEV-SEVERITY
042000         MOVE "NONE"    TO WS-RES-RULE-SOURCE
042100         MOVE "Y" TO WS-VARIANCE-BLANK-SWITCH
042200     ELSE
042300         MOVE WS-EFF-RATE TO WS-VAR-INCOMING-RATE
042400         MOVE WS-RES-EXPECTED-RATE TO WS-VAR-EXPECTED-RATE
042500         PERFORM 8450-CALCULATE-VARIANCE-PCT
042600         IF WS-RES-EXPECTED-RATE NOT > ZERO
042700             MOVE "Y" TO WS-VARIANCE-BLANK-SWITCH
042800         END-IF
042900         IF NOT WS-SETTINGS-WERE-FOUND
043000             MOVE "NORMAL" TO WS-SEV-SEVERITY
043100         ELSE
043200             IF WS-RES-ALLOWED-VARIANCE-PCT NOT = ZERO
043300                 MOVE WS-RES-ALLOWED-VARIANCE-PCT
043400                                       TO WS-SEV-ALLOWED-VARIANCE-PCT
043500             ELSE
043600                 MOVE CVS-DEFAULT-VARIANCE-PCT
043700                                       TO WS-SEV-ALLOWED-VARIANCE-PCT
043800             END-IF
043900             MOVE CVS-SEVERE-MULTIPLIER TO WS-SEV-SEVERE-MULTIPLIER
044000             PERFORM 8500-DETERMINE-SEVERITY
044100         END-IF
044200     END-IF.
044300     GO TO 2300-EXIT.
044400 2300-EXIT.
044500     EXIT.
044600
044700 2400-APPLY-REPORT-FLAGS.
044800     MOVE "Y" TO WS-KEEP-SWITCH.
044900     IF WS-FLT-SHOW-ONLY-RULED
045000            AND WS-SEV-SEVERITY = "NO RULE"
045100         MOVE "N" TO WS-KEEP-SWITCH
045200     END-IF.
045300     IF WS-FLT-ANOMALIES-ONLY
045400            AND WS-SEV-SEVERITY NOT = "WARNING"
045500            AND WS-SEV-SEVERITY NOT = "SEVERE"
045600            AND WS-SEV-SEVERITY NOT = "NO RULE"
045700         MOVE "N" TO WS-KEEP-SWITCH
045800     END-IF.
045900     GO TO 2400-EXIT.
046000 2400-EXIT.
046100     EXIT.
046200
046300 3100-PRINT-HEADINGS.
046400     ADD 1 TO WS-PAGE-NUMBER.
046500     MOVE WS-PAGE-NUMBER TO TL-PAGE-NUMBER.
046600     MOVE TITLE-LINE TO PRINTER-RECORD.
046700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
046800     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
046900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
047000     MOVE ZERO TO WS-PRINTED-LINES.
047100     GO TO 3100-EXIT.
047200 3100-EXIT.
047300     EXIT.
047400
047500 3150-PRINT-DETAIL-LINE.
047600     IF WS-PAGE-FULL
047700         PERFORM 3100-PRINT-HEADINGS
047800     END-IF.
047900     MOVE SRO-POSTING-DATE  TO ANOM-POSTING-DATE.
048000     MOVE SRO-VOUCHER-TYPE  TO ANOM-VOUCHER-TYPE.
048100     MOVE SRO-VOUCHER-NO    TO ANOM-VOUCHER-NO.
048200     MOVE SRO-CREATED-BY    TO ANOM-CREATED-BY.
048300     MOVE SRO-ITEM-CODE     TO ANOM-ITEM-CODE.
048400     MOVE SRO-WAREHOUSE     TO ANOM-WAREHOUSE.
048500     MOVE SRO-ACTUAL-QTY    TO ANOM-QTY.
048600     MOVE WS-EFF-RATE       TO ANOM-INCOMING-RATE.
048700     MOVE WS-SEV-SEVERITY   TO ANOM-SEVERITY.
048800     MOVE WS-RES-RULE-SOURCE TO ANOM-RULE-SOURCE.
048900
049000     MOVE SRO-ITEM-CODE TO WS-ITEM-SEARCH-CODE.
049100     PERFORM 8300-LOOK-FOR-ITEM-RECORD.
049200     IF ITMT-ITEM-WAS-FOUND
049300         MOVE ITMT-ITEM-NAME (ITMT-ITEM-NDX) TO ANOM-ITEM-NAME
049400     ELSE
049500         MOVE SPACES TO ANOM-ITEM-NAME
049600     END-IF.
049700
049800     IF WS-VARIANCE-IS-BLANK
049900         MOVE SPACES TO ANOM-EXPECTED-RATE
050000         MOVE SPACES TO ANOM-VARIANCE-PCT
050100     ELSE
050200         MOVE WS-RES-EXPECTED-RATE TO ANOM-EXPECTED-RATE
050300         MOVE WS-VAR-PERCENT       TO ANOM-VARIANCE-PCT
050400     END-IF.
050500
050600     MOVE ANOM-DETAIL-LINE TO PRINTER-RECORD.
050700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
050800     ADD 1 TO WS-PRINTED-LINES.
050900     GO TO 3150-EXIT.
051000 3150-EXIT.
051100     EXIT.
051200
051300 3200-PRINT-TOTALS.
051400     MOVE SPACES TO PRINTER-RECORD.
051500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
051600     MOVE WS-LINES-PRINTED TO ATL-PRINTED.
051700     MOVE ANOM-TOTALS-LINE TO PRINTER-RECORD.
051800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
051900     GO TO 3200-EXIT.
052000 3200-EXIT.
052100     EXIT.
052200
052300 9999-FINISH.
052400     GO TO 9999-EXIT.
052500 9999-EXIT.
052600     EXIT.
052700
052800     COPY "PLLDRULE.CBL".
052900     COPY "PLLDITEM.CBL".
053000     COPY "PLRESRUL.CBL".
053100*_____________________________________________________________________
