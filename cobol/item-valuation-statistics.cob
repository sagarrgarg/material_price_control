000100*****************************************************************
000200*    ITEM-VALUATION-STATISTICS.COB
000300*    MATERIAL PRICE CONTROL - ITEM VALUATION STATISTICS REPORT.
000400*
000500*    SUMMARIZES THE SPREAD OF HISTORICAL INCOMING RATES PER ITEM
000600*    SO PURCHASING CAN SEE WHETHER A RULE'S EXPECTED RATE IS
000700*    STILL REALISTIC AGAINST WHAT HAS ACTUALLY BEEN PAID.  FOR
000800*    EACH ITEM: COUNT OF QUALIFYING LEDGER ENTRIES, MEAN,
000900*    SAMPLE STANDARD DEVIATION, UPPER/LOWER CONTROL LIMITS
001000*    (MEAN +/- 2 SIGMA), AND HOW FAR THE RULE'S EXPECTED RATE
001100*    SITS FROM THE OBSERVED MEAN.  READS THE STOCK LEDGER TWICE
001200*    - ONCE FOR THE SUM AND COUNT, ONCE MORE FOR THE SUM OF
001300*    SQUARED DEVIATIONS - SINCE A RUNNING SUM OF SQUARED RATES
001400*    WOULD OVERFLOW ON A BUSY ITEM AND THIS COMPILER HAS NO
001500*    SQUARE ROOT FUNCTION TO LEAN ON EITHER (SEE 2250 BELOW).
001600*
001700*    CHANGE LOG.
001800*    1996-03-19 TLK  ORIGINAL, REQUESTED BY PURCHASING AFTER THE
001900*                     SEVERE-THRESHOLD REVIEW SHOWED SEVERAL
002000*                     RULES HAD DRIFTED WELL AWAY FROM ACTUAL
002100*                     BUYING PATTERNS (CR-1996-031).
002200*    1997-07-30 TLK  EXCLUDE INTERNAL TRANSFER ENTRIES, SAME AS
002300*                     THE HISTORICAL ANOMALY FINDER (CR-1997-058).
002400*    1999-01-08 DCS  RAISED THE IN-MEMORY ITEM-STATS TABLE FROM
002500*                     500 TO 2000 ENTRIES (CR-1998-212).
002600*    1998-11-12 DCS  Y2K - LDG-POSTING-DATE AND THE DATE-RANGE
002700*                     FILTER FIELDS ALREADY CARRY A FULL 4-DIGIT
002800*                     CENTURY.  NO CHANGE REQUIRED.
002900*    2001-08-14 DCS  CONTROL-LIMIT LINES WERE WRAPPING NEGATIVE
003000*                     LCL VALUES ACROSS TWO PRINT LINES ON A WIDE
003100*                     GROUP - WIDENED STAT-DETAIL-LINE'S LCL
003200*                     EDIT FIELD TO CARRY THE SIGN (CR-2001-033).
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.              ITEM-VALUATION-STATISTICS.
003600 AUTHOR.                  T L KOWALSKI.
003700 INSTALLATION.             PURCHASING SYSTEMS - DATA PROCESSING.
003800 DATE-WRITTEN.             MARCH 1996.
003900 DATE-COMPILED.
004000 SECURITY.                PURCHASING USE ONLY - DO NOT DISTRIBUTE
004100                            OUTSIDE THE DEPARTMENT.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLCVRUL.CBL".
005200     COPY "SLITEM.CBL".
005300     COPY "SLLEDGR.CBL".
005400
005500     SELECT PRINTER-FILE
005600         ASSIGN TO STARPT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDCVRUL.CBL".
006300     COPY "FDITEM.CBL".
006400     COPY "FDLEDGR.CBL".
006500
006600     FD  PRINTER-FILE
006700         LABEL RECORDS ARE OMITTED.
006800     01  PRINTER-RECORD                    PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100
007200     COPY "WSCVRULE.CBL".
007300     COPY "WSITEMTB.CBL".
007400
007500     01  TITLE-LINE.
007600         05  FILLER                       PIC X(36) VALUE SPACES.
007700         05  FILLER                       PIC X(36)
007800                        VALUE "ITEM VALUATION STATISTICS REPORT".
007900         05  FILLER                       PIC X(51) VALUE SPACES.
008000         05  FILLER                       PIC X(05) VALUE "PAGE:".
008100         05  TL-PAGE-NUMBER               PIC ZZZ9.
008200
008300     01  HEADING-LINE-1.
008400         05  FILLER                       PIC X(01).
008500         05  FILLER                       PIC X(10) VALUE "ITEM CODE".
008600         05  FILLER                       PIC X(01).
008700         05  FILLER                       PIC X(16) VALUE "ITEM NAME".
008800         05  FILLER                       PIC X(01).
008900         05  FILLER                       PIC X(10) VALUE "GROUP".
009000         05  FILLER                       PIC X(01).
009100         05  FILLER                       PIC X(07) VALUE "COUNT".
009200         05  FILLER                       PIC X(01).
009300         05  FILLER                       PIC X(10) VALUE "MEAN".
009400         05  FILLER                       PIC X(01).
009500         05  FILLER                       PIC X(10) VALUE "STD DEV".
009600         05  FILLER                       PIC X(01).
009700         05  FILLER                       PIC X(10) VALUE "UCL".
009800         05  FILLER                       PIC X(01).
009900         05  FILLER                       PIC X(10) VALUE "LCL".
010000         05  FILLER                       PIC X(01).
010100         05  FILLER                       PIC X(10) VALUE "RULE RATE".
010200         05  FILLER                       PIC X(01).
010300         05  FILLER                       PIC X(07) VALUE "VAR %".
010400         05  FILLER                       PIC X(01).
010500         05  FILLER                       PIC X(12) VALUE "RULE ID".
010600         05  FILLER                       PIC X(09) VALUE SPACES.
010700
010800     01  STAT-DETAIL-LINE.
010900         05  FILLER                       PIC X(01).
011000         05  STAT-ITEM-CODE-PRT           PIC X(10).
011100         05  FILLER                       PIC X(01).
011200         05  STAT-ITEM-NAME-PRT           PIC X(16).
011300         05  FILLER                       PIC X(01).
011400         05  STAT-ITEM-GROUP-PRT          PIC X(10).
011500         05  FILLER                       PIC X(01).
011600         05  STAT-COUNT-PRT               PIC ZZZZZZ9.
011700         05  FILLER                       PIC X(01).
011800         05  STAT-MEAN-PRT                PIC ZZZZZZ9.99.
011900         05  FILLER                       PIC X(01).
012000         05  STAT-STDDEV-PRT              PIC ZZZZZZ9.99.
012100         05  FILLER                       PIC X(01).
012200         05  STAT-UCL-PRT                 PIC ZZZZZ9.99-.
012300         05  FILLER                       PIC X(01).
012400         05  STAT-LCL-PRT                 PIC ZZZZZ9.99-.
012500         05  FILLER                       PIC X(01).
012600         05  STAT-RULE-RATE-PRT           PIC ZZZZZZ9.99.
012700         05  FILLER                       PIC X(01).
012800         05  STAT-VARIANCE-PRT            PIC ZZ9.99-.
012900         05  FILLER                       PIC X(01).
013000         05  STAT-RULE-ID-PRT             PIC X(12).
013100         05  FILLER                       PIC X(09).
013200
013300     01  STAT-TOTALS-LINE REDEFINES STAT-DETAIL-LINE.
013400         05  FILLER                       PIC X(01).
013500         05  FILLER           PIC X(21) VALUE "ITEMS ON THIS REPORT:".
013600         05  STL-ITEM-COUNT               PIC ZZZZZ9.
013700         05  FILLER                       PIC X(104).
013800
013900*****************************************************************
014000*    WS-STAT-TABLE - ONE ENTRY PER ITEM BEING ANALYZED.  BUILT
014100*    BY 2000-BUILD-ITEM-LIST, FILLED BY TWO PASSES OVER THE
014200*    STOCK LEDGER, THEN SORTED DESCENDING BY DATA-POINT COUNT.
014300*****************************************************************
014400     01  WS-STAT-TABLE-AREA.
014500         05  WS-STAT-COUNT                PIC S9(4) COMP.
014600         05  WS-STAT-ENTRY OCCURS 2000 TIMES.
014700             10  STAT-ITEM-CODE           PIC X(16).
014800             10  STAT-DATA-POINTS         PIC S9(7) COMP.
014900             10  STAT-SUM-RATE            PIC S9(9)V99 COMP.
015000             10  STAT-SUM-SQDEV           PIC S9(13)V99 COMP.
015100             10  STAT-MEAN                PIC S9(7)V99.
015200             10  STAT-STDDEV              PIC S9(7)V99.
015300             10  STAT-UCL                 PIC S9(7)V99.
015400             10  STAT-LCL                 PIC S9(7)V99.
015500             10  STAT-RULE-FOUND-SW       PIC X(01).
015600                 88  STAT-RULE-IS-FOUND    VALUE "Y".
015700             10  STAT-RULE-RATE           PIC S9(7)V99.
015800             10  STAT-RULE-ID             PIC X(20).
015900             10  STAT-VARIANCE-VS-MEAN    PIC S9(3)V99.
016000         05  FILLER                       PIC X(01).
016100
016200     01  WS-STAT-TEMP-ENTRY               PIC X(107).
016300*           WHOLE-RECORD SWAP AREA FOR THE BUBBLE SORT, SIZED TO
016400*           MATCH ONE WS-STAT-ENTRY - 16 (ITEM CODE) + 4 (COUNT,
016500*           COMP) + 8 (SUM-RATE, COMP) + 8 (SUM-SQDEV, COMP) + 9
016600*           + 9 + 9 + 9 (MEAN/STDDEV/UCL/LCL) + 1 (FOUND SWITCH)
016700*           + 9 (RULE RATE) + 20 (RULE ID) + 5 (VARIANCE) = 107.
016800
016900     77  WS-STAT-NDX                      PIC S9(4) COMP.
017000     77  WS-SORT-I                        PIC S9(4) COMP.
017100     77  WS-SORT-J                        PIC S9(4) COMP.
017200
017300     01  WS-FILTER-PARMS.
017400         05  WS-FLT-FROM-DATE             PIC 9(8) VALUE ZERO.
017500         05  WS-FLT-TO-DATE               PIC 9(8) VALUE ZERO.
017600         05  WS-FLT-ITEM-CODE             PIC X(16) VALUE SPACES.
017700         05  WS-FLT-ITEM-GROUP            PIC X(16) VALUE SPACES.
017800         05  WS-FLT-WAREHOUSE             PIC X(16) VALUE SPACES.
017900         05  FILLER                       PIC X(04).
018000*           RUN-TIME FILTER VALUES - SEE HISTORICAL-ANOMALY-
018100*           FINDER.COB FOR WHY THIS SHOP SETS THEM HERE RATHER
018200*           THAN ON A PARAMETER CARD (CR-1998-071).
018300
018400     01  WS-EFF-RATE-AREA.
018500         05  WS-EFF-RATE                  PIC S9(7)V99.
018600         05  FILLER                       PIC X(01).
018700     01  WS-EFF-RATE-ALT REDEFINES WS-EFF-RATE-AREA.
018800         05  WS-EFF-RATE-RAW              PIC 9(9).
018900         05  FILLER                       PIC X(01).
019000
019100     01  WS-DIFF-WORK-AREA.
019200         05  WS-DIFF-WORK-RATE            PIC S9(9)V99.
019300         05  FILLER                       PIC X(01).
019400
019500     01  WS-DEV-WORK-AREA.
019600         05  WS-DEV-RATE-LESS-MEAN        PIC S9(7)V99 COMP.
019700         05  WS-DEV-SQUARED               PIC S9(13)V99 COMP.
019800         05  FILLER                       PIC X(02).
019900     01  WS-DEV-WORK-DUMP REDEFINES WS-DEV-WORK-AREA.
020000*            RAW-BYTES VIEW USED BY DCS WHEN TRACING A RUNAWAY
020100*            DEVIATION FIGURE FROM THE CONSOLE (CR-1998-212).
020200         05  WS-DEV-DUMP-BYTES            PIC X(12).
020300         05  FILLER                       PIC X(02).
020400
020500     01  WS-SQRT-WORK-AREA.
020600         05  WS-SQRT-INPUT                PIC S9(9)V9999 COMP.
020700         05  WS-SQRT-RESULT               PIC S9(9)V9999 COMP.
020800         05  FILLER                       PIC X(02).
020900
021000     01  WS-SKIP-SWITCH                   PIC X(01).
021100         88  WS-LINE-IS-SKIPPED            VALUE "Y".
021200     01  WS-LEDGER-EOF-SWITCH             PIC X(01) VALUE "N".
021300         88  WS-LEDGER-AT-EOF               VALUE "Y".
021400     01  WS-ADD-SWITCH                    PIC X(01).
021500         88  WS-ITEM-WAS-ADDED              VALUE "Y".
021600
021700     01  WS-PAGE-NUMBER                   PIC S9(4) COMP VALUE ZERO.
021800     01  WS-PRINTED-LINES                 PIC S9(3) COMP VALUE ZERO.
021900         88  WS-PAGE-FULL                  VALUE 50 THRU 999.
022000*_____________________________________________________________________
022100
022200 PROCEDURE DIVISION.
022300
022400 0000-MAINLINE.
022500     PERFORM 1000-LOAD-ITEM-TABLE.
022600     PERFORM 1100-LOAD-RULES-TABLE.
022700     MOVE ZERO TO WS-STAT-COUNT.
022800     PERFORM 2000-BUILD-ITEM-LIST.
022900     PERFORM 2100-ACCUMULATE-LEDGER-RATES.
023000     PERFORM 2120-COMPUTE-MEANS.
023100     PERFORM 2150-ACCUMULATE-SQUARED-DEVIATIONS.
023200     PERFORM 2200-COMPUTE-STATISTICS.
023300     PERFORM 2300-VARIANCE-VS-MEAN.
023400     PERFORM 2400-SORT-BY-COUNT-DESC.
023500     PERFORM 3000-WRITE-STATS-REPORT.
023600     PERFORM 9999-FINISH.
023700     GO TO 0000-EXIT.
023800 0000-EXIT.
023900     EXIT PROGRAM.
024000     STOP RUN.
024100
024200 1000-LOAD-ITEM-TABLE.
024300     OPEN INPUT ITEM-MASTER-FILE.
024400     PERFORM 8200-LOAD-ITEM-TABLE.
024500     CLOSE ITEM-MASTER-FILE.
024600     GO TO 1000-EXIT.
024700 1000-EXIT.
024800     EXIT.
024900
025000 1100-LOAD-RULES-TABLE.
025100     OPEN INPUT RULES-FILE.
025200     PERFORM 8100-LOAD-COST-VALUATION-RULES.
025300     CLOSE RULES-FILE.
025400     GO TO 1100-EXIT.
025500 1100-EXIT.
025600     EXIT.
025700
025800 2000-BUILD-ITEM-LIST.
025900*           WHEN AN ITEM OR GROUP FILTER IS SET, THE LIST IS
026000*           BUILT UP FRONT FROM THE ITEM MASTER SO AN ITEM WITH
026100*           NO QUALIFYING LEDGER ACTIVITY STILL PRINTS WITH ALL
026200*           ZEROS.  OTHERWISE THE LIST IS BUILT ON THE FLY AS
026300*           THE LEDGER IS SCANNED IN 2100.
026400     IF WS-FLT-ITEM-CODE NOT = SPACES
026500         PERFORM 2050-FIND-OR-ADD-ITEM
026600     ELSE
026700         IF WS-FLT-ITEM-GROUP NOT = SPACES
026800             PERFORM 2020-ADD-ONE-GROUP-MEMBER
026900                 VARYING ITMT-ITEM-NDX FROM 1 BY 1
027000                 UNTIL ITMT-ITEM-NDX > ITMT-ITEM-COUNT
027100         END-IF
027200     END-IF.
027300     GO TO 2000-EXIT.
027400 2000-EXIT.
027500     EXIT.
027600
027700 2020-ADD-ONE-GROUP-MEMBER.
027800     IF ITMT-ITEM-GROUP (ITMT-ITEM-NDX) = WS-FLT-ITEM-GROUP
027900         MOVE ITMT-ITEM-CODE (ITMT-ITEM-NDX) TO WS-FLT-ITEM-CODE
028000         PERFORM 2050-FIND-OR-ADD-ITEM
028100         MOVE SPACES TO WS-FLT-ITEM-CODE
028200     END-IF.
028300     GO TO 2020-EXIT.
028400 2020-EXIT.
028500     EXIT.
028600
028700 2050-FIND-OR-ADD-ITEM.
028800*           ON ENTRY: WS-FLT-ITEM-CODE (REUSED HERE AS A PLAIN
028900*           SCRATCH "ITEM CODE TO FIND OR ADD" FIELD, NOT AS A
029000*           FILTER, WHEN CALLED FROM 2020 ABOVE OR FROM 2100).
029100     MOVE "N" TO WS-ADD-SWITCH.
029200     PERFORM 2060-SEARCH-ONE-STAT-ENTRY
029300         VARYING WS-STAT-NDX FROM 1 BY 1
029400         UNTIL WS-STAT-NDX > WS-STAT-COUNT
029500            OR WS-ITEM-WAS-ADDED.
029600     IF NOT WS-ITEM-WAS-ADDED
029700         ADD 1 TO WS-STAT-COUNT
029800         MOVE WS-FLT-ITEM-CODE TO STAT-ITEM-CODE (WS-STAT-COUNT)
029900         MOVE ZERO TO STAT-DATA-POINTS (WS-STAT-COUNT)
030000         MOVE ZERO TO STAT-SUM-RATE (WS-STAT-COUNT)
030100         MOVE ZERO TO STAT-SUM-SQDEV (WS-STAT-COUNT)
030200         MOVE WS-STAT-COUNT TO WS-STAT-NDX
030300     END-IF.
030400     GO TO 2050-EXIT.
030500 2050-EXIT.
030600     EXIT.
030700
030800 2060-SEARCH-ONE-STAT-ENTRY.
030900     IF STAT-ITEM-CODE (WS-STAT-NDX) = WS-FLT-ITEM-CODE
031000         MOVE "Y" TO WS-ADD-SWITCH
031100     END-IF.
031200     GO TO 2060-EXIT.
031300 2060-EXIT.
031400     EXIT.
031500
031600 2100-ACCUMULATE-LEDGER-RATES.
031700     OPEN INPUT STOCK-LEDGER-FILE.
031800     MOVE "N" TO WS-LEDGER-EOF-SWITCH.
031900     READ STOCK-LEDGER-FILE
032000         AT END
032100             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
032200     END-READ.
032300     PERFORM 2110-ACCUMULATE-ONE-ENTRY UNTIL WS-LEDGER-AT-EOF.
032400     CLOSE STOCK-LEDGER-FILE.
032500     GO TO 2100-EXIT.
032600 2100-EXIT.
032700     EXIT.
032800
032900 2110-ACCUMULATE-ONE-ENTRY.
033000     PERFORM 2105-SKIP-AND-FILTER-TEST.
033100     IF NOT WS-LINE-IS-SKIPPED
033200         PERFORM 2200-EFFECTIVE-RATE
033300         MOVE LDG-ITEM-CODE TO WS-FLT-ITEM-CODE
033400*               REUSED AS A SCRATCH FIELD - SEE THE NOTE ON 2050.
033500         PERFORM 2115-ADD-RATE-IF-WANTED
033600     END-IF.
033700     READ STOCK-LEDGER-FILE
033800         AT END
033900             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
034000     END-READ.
034100     GO TO 2110-EXIT.
034200 2110-EXIT.
034300     EXIT.
034400
034500 2115-ADD-RATE-IF-WANTED.
034600*           WHEN NO ITEM/GROUP FILTER WAS SUPPLIED, 2050 ADDS
034700*           THE ITEM ON FIRST SIGHT; WHEN ONE WAS SUPPLIED, THE
034800*           LIST WAS ALREADY BUILT BY 2000 AND AN ITEM OUTSIDE
034900*           IT SIMPLY IS NOT FOUND AND IS LEFT OUT.
035000     MOVE LDG-ITEM-CODE TO WS-FLT-ITEM-CODE.
035100     PERFORM 2050-FIND-OR-ADD-ITEM.
035200     ADD 1 TO STAT-DATA-POINTS (WS-STAT-NDX).
035300     ADD WS-EFF-RATE TO STAT-SUM-RATE (WS-STAT-NDX).
035400     MOVE SPACES TO WS-FLT-ITEM-CODE.
035500     GO TO 2115-EXIT.
035600 2115-EXIT.
035700     EXIT.
035800
035900 2105-SKIP-AND-FILTER-TEST.
036000     MOVE "N" TO WS-SKIP-SWITCH.
036100     IF LDG-ACTUAL-QTY NOT > ZERO
036200         MOVE "Y" TO WS-SKIP-SWITCH
036300     END-IF.
036400     IF LDG-IS-CANCELLED = "Y"
036500         MOVE "Y" TO WS-SKIP-SWITCH
036600     END-IF.
036700     IF LDG-VOUCHER-TYPE NOT = "PR"
036800            AND LDG-VOUCHER-TYPE NOT = "PI"
036900            AND LDG-VOUCHER-TYPE NOT = "SE"
037000            AND LDG-VOUCHER-TYPE NOT = "SR"
037100         MOVE "Y" TO WS-SKIP-SWITCH
037200     END-IF.
037300     IF LDG-VOUCHER-TYPE = "SE"
037400            AND (LDG-SE-PURPOSE = "MT" OR LDG-SE-PURPOSE = "MM")
037500         MOVE "Y" TO WS-SKIP-SWITCH
037600     END-IF.
037700     IF WS-FLT-FROM-DATE NOT = ZERO
037800            AND LDG-POSTING-DATE < WS-FLT-FROM-DATE
037900         MOVE "Y" TO WS-SKIP-SWITCH
038000     END-IF.
038100     IF WS-FLT-TO-DATE NOT = ZERO
038200            AND LDG-POSTING-DATE > WS-FLT-TO-DATE
038300         MOVE "Y" TO WS-SKIP-SWITCH
038400     END-IF.
038500     IF WS-FLT-WAREHOUSE NOT = SPACES
038600            AND LDG-WAREHOUSE NOT = WS-FLT-WAREHOUSE
038700         MOVE "Y" TO WS-SKIP-SWITCH
038800     END-IF.
038900     GO TO 2105-EXIT.
039000 2105-EXIT.
039100     EXIT.
039200
039300 2200-EFFECTIVE-RATE.
039400     MOVE LDG-INCOMING-RATE TO WS-EFF-RATE.
039500     IF WS-EFF-RATE = ZERO
039600            AND LDG-STOCK-VALUE-DIFF NOT = ZERO
039700            AND LDG-ACTUAL-QTY NOT = ZERO
039800         DIVIDE LDG-STOCK-VALUE-DIFF BY LDG-ACTUAL-QTY
039900             GIVING WS-DIFF-WORK-RATE ROUNDED
040000             ON SIZE ERROR
040100                 MOVE ZERO TO WS-DIFF-WORK-RATE
040200         END-DIVIDE
040300         IF WS-DIFF-WORK-RATE < ZERO
040400             MULTIPLY WS-DIFF-WORK-RATE BY -1
040500                 GIVING WS-DIFF-WORK-RATE
040600         END-IF
040700         MOVE WS-DIFF-WORK-RATE TO WS-EFF-RATE
040800     END-IF.
040900     GO TO 2200-EXIT.
041000 2200-EXIT.
041100     EXIT.
041200
041300 2120-COMPUTE-MEANS.
041400     IF WS-STAT-COUNT > 0
041500         PERFORM 2125-COMPUTE-ONE-MEAN
041600             VARYING WS-STAT-NDX FROM 1 BY 1
041700             UNTIL WS-STAT-NDX > WS-STAT-COUNT
041800     END-IF.
041900     GO TO 2120-EXIT.
042000 2120-EXIT.
042100     EXIT.
042200
042300 2125-COMPUTE-ONE-MEAN.
042400     IF STAT-DATA-POINTS (WS-STAT-NDX) > 0
042500         DIVIDE STAT-SUM-RATE (WS-STAT-NDX)
042600             BY STAT-DATA-POINTS (WS-STAT-NDX)
042700             GIVING STAT-MEAN (WS-STAT-NDX) ROUNDED
042800     ELSE
042900         MOVE ZERO TO STAT-MEAN (WS-STAT-NDX)
043000     END-IF.
043100     GO TO 2125-EXIT.
043200 2125-EXIT.
043300     EXIT.
043400
043500 2150-ACCUMULATE-SQUARED-DEVIATIONS.
043600     IF WS-STAT-COUNT = 0
043700         GO TO 2150-EXIT
043800     END-IF.
043900     OPEN INPUT STOCK-LEDGER-FILE.
044000     MOVE "N" TO WS-LEDGER-EOF-SWITCH.
044100     READ STOCK-LEDGER-FILE
044200         AT END
044300             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
044400     END-READ.
044500     PERFORM 2160-ACCUMULATE-ONE-DEVIATION UNTIL WS-LEDGER-AT-EOF.
044600     CLOSE STOCK-LEDGER-FILE.
044700     GO TO 2150-EXIT.
044800 2150-EXIT.
044900     EXIT.
045000
045100 2160-ACCUMULATE-ONE-DEVIATION.
045200     PERFORM 2105-SKIP-AND-FILTER-TEST.
045300     IF NOT WS-LINE-IS-SKIPPED
045400         PERFORM 2200-EFFECTIVE-RATE
045500         MOVE LDG-ITEM-CODE TO WS-FLT-ITEM-CODE
045600         MOVE "N" TO WS-ADD-SWITCH
045700         PERFORM 2060-SEARCH-ONE-STAT-ENTRY
045800             VARYING WS-STAT-NDX FROM 1 BY 1
045900             UNTIL WS-STAT-NDX > WS-STAT-COUNT
046000                OR WS-ITEM-WAS-ADDED
046100         MOVE SPACES TO WS-FLT-ITEM-CODE
046200         IF WS-ITEM-WAS-ADDED
046300             SUBTRACT STAT-MEAN (WS-STAT-NDX) FROM WS-EFF-RATE
046400                 GIVING WS-DEV-RATE-LESS-MEAN
046500             MULTIPLY WS-DEV-RATE-LESS-MEAN BY WS-DEV-RATE-LESS-MEAN
046600                 GIVING WS-DEV-SQUARED
046700             ADD WS-DEV-SQUARED TO STAT-SUM-SQDEV (WS-STAT-NDX)
046800         END-IF
046900     END-IF.
047000     READ STOCK-LEDGER-FILE
047100         AT END
047200             MOVE "Y" TO WS-LEDGER-EOF-SWITCH
047300     END-READ.
047400     GO TO 2160-EXIT.
047500 2160-EXIT.
047600     EXIT.
047700
047800 2200-COMPUTE-STATISTICS.
047900     IF WS-STAT-COUNT > 0
048000         PERFORM 2210-COMPUTE-ONE-STAT-SET
048100             VARYING WS-STAT-NDX FROM 1 BY 1
048200             UNTIL WS-STAT-NDX > WS-STAT-COUNT
048300     END-IF.
048400     GO TO 2200-EXIT.
048500 2200-EXIT.
048600     EXIT.
048700
048800 2210-COMPUTE-ONE-STAT-SET.
048900     IF STAT-DATA-POINTS (WS-STAT-NDX) > 1
049000         DIVIDE STAT-SUM-SQDEV (WS-STAT-NDX)
049100             BY (STAT-DATA-POINTS (WS-STAT-NDX) - 1)
049200             GIVING WS-SQRT-INPUT ROUNDED
049300         PERFORM 2250-COMPUTE-SQUARE-ROOT
049400         MOVE WS-SQRT-RESULT TO STAT-STDDEV (WS-STAT-NDX)
049500     ELSE
049600         MOVE ZERO TO STAT-STDDEV (WS-STAT-NDX)
049700     END-IF.
049800     COMPUTE STAT-UCL (WS-STAT-NDX) ROUNDED =
049900         STAT-MEAN (WS-STAT-NDX) + (2 * STAT-STDDEV (WS-STAT-NDX)).
050000     COMPUTE STAT-LCL (WS-STAT-NDX) ROUNDED =
050100         STAT-MEAN (WS-STAT-NDX) - (2 * STAT-STDDEV (WS-STAT-NDX)).
050200     GO TO 2210-EXIT.
050300 2210-EXIT.
050400     EXIT.
050500
050600 2250-COMPUTE-SQUARE-ROOT.
050700*           ON ENTRY: WS-SQRT-INPUT (NEVER NEGATIVE HERE - IT IS
050800*           A SUM OF SQUARES DIVIDED BY A POSITIVE COUNT).  10
050900*           PASSES OF NEWTON'S METHOD IS MORE THAN ENOUGH TO
051000*           SETTLE TO THE PENNY AT THE MAGNITUDES THIS REPORT
051100*           DEALS WITH.  NO FUNCTION SQRT ON THIS COMPILER.
051200     IF WS-SQRT-INPUT = ZERO
051300         MOVE ZERO TO WS-SQRT-RESULT
051400     ELSE
051500         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
051600         PERFORM 2260-NEWTON-ITERATION 10 TIMES
051700     END-IF.
051800     GO TO 2250-EXIT.
051900 2250-EXIT.
052000     EXIT.
052100
052200 2260-NEWTON-ITERATION.
052300     COMPUTE WS-SQRT-RESULT ROUNDED =
052400         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2
052500         ON SIZE ERROR
052600             CONTINUE
052700     END-COMPUTE.
052800     GO TO 2260-EXIT.
052900 2260-EXIT.
053000     EXIT.
053100
053200 2300-VARIANCE-VS-MEAN.
053300     IF WS-STAT-COUNT > 0
053400         PERFORM 2310-RESOLVE-ONE-ITEM-RULE
053500             VARYING WS-STAT-NDX FROM 1 BY 1
053600             UNTIL WS-STAT-NDX > WS-STAT-COUNT
053700     END-IF.
053800     GO TO 2300-EXIT.
053900 2300-EXIT.
054000     EXIT.
054100
054200 2310-RESOLVE-ONE-ITEM-RULE.
054300     MOVE "N" TO STAT-RULE-FOUND-SW (WS-STAT-NDX).
054400     MOVE ZERO TO STAT-RULE-RATE (WS-STAT-NDX).
054500     MOVE SPACES TO STAT-RULE-ID (WS-STAT-NDX).
054600     MOVE ZERO TO STAT-VARIANCE-VS-MEAN (WS-STAT-NDX).
054700
054800     MOVE STAT-ITEM-CODE (WS-STAT-NDX) TO WS-RES-ITEM-CODE.
054900     MOVE SPACES TO WS-RES-WAREHOUSE.
055000     PERFORM 8400-RESOLVE-EXPECTED-RATE.
055100
055200     IF WS-RES-RULE-WAS-FOUND
055300         MOVE "Y" TO STAT-RULE-FOUND-SW (WS-STAT-NDX)
055400         MOVE WS-RES-EXPECTED-RATE TO STAT-RULE-RATE (WS-STAT-NDX)
055500         MOVE WS-RES-RULE-ID       TO STAT-RULE-ID (WS-STAT-NDX)
055600         IF STAT-MEAN (WS-STAT-NDX) > ZERO
055700             COMPUTE STAT-VARIANCE-VS-MEAN (WS-STAT-NDX) ROUNDED =
055800                 (WS-RES-EXPECTED-RATE - STAT-MEAN (WS-STAT-NDX))
055900                     / STAT-MEAN (WS-STAT-NDX) * 100
056000                 ON SIZE ERROR
056100                     MOVE ZERO TO STAT-VARIANCE-VS-MEAN (WS-STAT-NDX)
056200             END-COMPUTE
056300         END-IF
056400     END-IF.
056500     GO TO 2310-EXIT.
056600 2310-EXIT.
056700     EXIT.
056800
056900 2400-SORT-BY-COUNT-DESC.
057000     IF WS-STAT-COUNT > 1
057100         PERFORM 2410-OUTER-SORT-PASS
057200             VARYING WS-SORT-I FROM 1 BY 1
057300             UNTIL WS-SORT-I >= WS-STAT-COUNT
057400     END-IF.
057500     GO TO 2400-EXIT.
057600 2400-EXIT.
057700     EXIT.
057800
057900 2410-OUTER-SORT-PASS.
058000     PERFORM 2420-INNER-SORT-PASS
058100         VARYING WS-SORT-J FROM 1 BY 1
058200         UNTIL WS-SORT-J > (WS-STAT-COUNT - WS-SORT-I).
058300     GO TO 2410-EXIT.
058400 2410-EXIT.
058500     EXIT.
058600
058700 2420-INNER-SORT-PASS.
058800     IF STAT-DATA-POINTS (WS-SORT-J) <
058900            STAT-DATA-POINTS (WS-SORT-J + 1)
059000         PERFORM 2430-SWAP-ENTRIES
059100     END-IF.
059200     GO TO 2420-EXIT.
059300 2420-EXIT.
059400     EXIT.
059500
059600 2430-SWAP-ENTRIES.
059700     MOVE WS-STAT-ENTRY (WS-SORT-J)     TO WS-STAT-TEMP-ENTRY.
059800     MOVE WS-STAT-ENTRY (WS-SORT-J + 1) TO WS-STAT-ENTRY (WS-SORT-J).
059900     MOVE WS-STAT-TEMP-ENTRY TO WS-STAT-ENTRY (WS-SORT-J + 1).
060000     GO TO 2430-EXIT.
060100 2430-EXIT.
060200     EXIT.
060300
060400 3000-WRITE-STATS-REPORT.
060500     MOVE ZERO TO WS-PAGE-NUMBER.
060600     OPEN OUTPUT PRINTER-FILE.
060700     PERFORM 3100-PRINT-HEADINGS.
060800     IF WS-STAT-COUNT > 0
060900         PERFORM 3150-PRINT-ONE-ITEM-LINE
061000             VARYING WS-STAT-NDX FROM 1 BY 1
061100             UNTIL WS-STAT-NDX > WS-STAT-COUNT
061200     END-IF.
061300     PERFORM 3200-PRINT-TOTALS.
061400     CLOSE PRINTER-FILE.
061500     GO TO 3000-EXIT.
061600 3000-EXIT.
061700     EXIT.
061800
061900 3100-PRINT-HEADINGS.
062000     ADD 1 TO WS-PAGE-NUMBER.
062100     MOVE WS-PAGE-NUMBER TO TL-PAGE-NUMBER.
062200     MOVE TITLE-LINE TO PRINTER-RECORD.
062300     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
062400     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
062500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
062600     MOVE ZERO TO WS-PRINTED-LINES.
062700     GO TO 3100-EXIT.
062800 3100-EXIT.
062900     EXIT.
063000
063100 3150-PRINT-ONE-ITEM-LINE.
063200     IF WS-PAGE-FULL
063300         PERFORM 3100-PRINT-HEADINGS
063400     END-IF.
063500     MOVE STAT-ITEM-CODE (WS-STAT-NDX)       TO STAT-ITEM-CODE-PRT.
063600     MOVE STAT-ITEM-CODE (WS-STAT-NDX)       TO WS-ITEM-SEARCH-CODE.
063700     PERFORM 8300-LOOK-FOR-ITEM-RECORD.
063800     IF ITMT-ITEM-WAS-FOUND
063900         MOVE ITMT-ITEM-NAME (ITMT-ITEM-NDX)  TO STAT-ITEM-NAME-PRT
064000         MOVE ITMT-ITEM-GROUP (ITMT-ITEM-NDX) TO STAT-ITEM-GROUP-PRT
064100     ELSE
064200         MOVE SPACES TO STAT-ITEM-NAME-PRT
064300         MOVE SPACES TO STAT-ITEM-GROUP-PRT
064400     END-IF.
064500     MOVE STAT-DATA-POINTS (WS-STAT-NDX)     TO STAT-COUNT-PRT.
064600     MOVE STAT-MEAN (WS-STAT-NDX)            TO STAT-MEAN-PRT.
064700     MOVE STAT-STDDEV (WS-STAT-NDX)          TO STAT-STDDEV-PRT.
064800     MOVE STAT-UCL (WS-STAT-NDX)             TO STAT-UCL-PRT.
064900     MOVE STAT-LCL (WS-STAT-NDX)             TO STAT-LCL-PRT.
065000     IF STAT-RULE-IS-FOUND (WS-STAT-NDX)
065100         MOVE STAT-RULE-RATE (WS-STAT-NDX)       TO STAT-RULE-RATE-PRT
065200         MOVE STAT-VARIANCE-VS-MEAN (WS-STAT-NDX) TO STAT-VARIANCE-PRT
065300         MOVE STAT-RULE-ID (WS-STAT-NDX)         TO STAT-RULE-ID-PRT
065400     ELSE
065500         MOVE SPACES TO STAT-RULE-RATE-PRT
065600         MOVE SPACES TO STAT-VARIANCE-PRT
065700         MOVE SPACES TO STAT-RULE-ID-PRT
065800     END-IF.
065900     MOVE STAT-DETAIL-LINE TO PRINTER-RECORD.
066000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
066100     ADD 1 TO WS-PRINTED-LINES.
066200     GO TO 3150-EXIT.
066300 3150-EXIT.
066400     EXIT.
066500
066600 3200-PRINT-TOTALS.
066700     MOVE SPACES TO PRINTER-RECORD.
066800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
066900     MOVE WS-STAT-COUNT TO STL-ITEM-COUNT.
067000     MOVE STAT-TOTALS-LINE TO PRINTER-RECORD.
067100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
067200     GO TO 3200-EXIT.
067300 3200-EXIT.
067400     EXIT.
067500
067600 9999-FINISH.
067700     GO TO 9999-EXIT.
067800 9999-EXIT.
067900     EXIT.
068000
068100     COPY "PLLDRULE.CBL".
068200     COPY "PLLDITEM.CBL".
068300     COPY "PLRESRUL.CBL".
068400*_____________________________________________________________________
