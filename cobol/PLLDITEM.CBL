000100*****************************************************************
000200*    PLLDITEM.CBL
000300*    SHARED PROCEDURE COPYBOOK - LOADS THE ITEM MASTER EXTRACT
000400*    INTO THE IN-MEMORY TABLE CARRIED BY WSITEMTB.CBL, AND
000500*    SUPPLIES A SEARCH ALL LOOKUP PARAGRAPH AGAINST IT.  THE
000600*    TABLE-SEARCH STYLE HERE FOLLOWS THE SAME PATTERN USED FOR
000700*    CONTROL TABLES ELSEWHERE IN THE SHOP - BINARY SEARCH ON A
000800*    SORTED EXTRACT RATHER THAN A RE-READ OF THE MASTER PER LINE.
000900*    CALLING PROGRAM MUST COPY SLITEM.CBL/FDITEM.CBL AND
001000*    WSITEMTB.CBL, AND OPEN ITEM-MASTER-FILE BEFORE PERFORMING
001100*    8200-LOAD-ITEM-TABLE.  MOVE THE KEY TO ITMT-ITEM-CODE
001200*    (ITMT-ITEM-NDX IS NOT YET SET) BEFORE PERFORMING
001300*    8300-LOOK-FOR-ITEM-RECORD.
001400*
001500*    PARAGRAPH NUMBERS 8200-8399 ARE RESERVED TO THIS COPYBOOK
001600*    ACROSS THE WHOLE SUITE - DO NOT DUPLICATE THEM IN A CALLING
001700*    PROGRAM.
001800*
001900*    1989-04-11 WGB  ORIGINAL.
002000*    1999-01-08 DCS  CONVERTED THE LOOKUP FROM A STRAIGHT LINEAR
002100*                     PERFORM-VARYING SCAN TO SEARCH ALL NOW THAT
002200*                     THE EXTRACT RUNS 6000 ITEMS - THE OLD SCAN
002300*                     WAS COSTING TOO MANY CPU SECONDS ON THE
002400*                     OVERNIGHT GUARD RUN (CR-1998-212).
002500*****************************************************************
002600 8200-LOAD-ITEM-TABLE.
002700     MOVE ZERO TO ITMT-ITEM-COUNT.
002800     MOVE "N" TO WS-ITEM-EOF-SWITCH.
002900     PERFORM 8250-READ-ITEM-RECORD.
003000     PERFORM 8220-ADD-ITEM-TO-TABLE
003100         UNTIL WS-ITEM-AT-EOF.
003200     GO TO 8200-EXIT.
003300 8200-EXIT.
003400     EXIT.
003500
003600 8220-ADD-ITEM-TO-TABLE.
003700     ADD 1 TO ITMT-ITEM-COUNT.
003800     MOVE ITM-ITEM-CODE      TO ITMT-ITEM-CODE (ITMT-ITEM-COUNT).
003900     MOVE ITM-ITEM-NAME      TO ITMT-ITEM-NAME (ITMT-ITEM-COUNT).
004000     MOVE ITM-ITEM-GROUP     TO ITMT-ITEM-GROUP (ITMT-ITEM-COUNT).
004100     MOVE ITM-IS-STOCK-ITEM  TO ITMT-IS-STOCK-ITEM (ITMT-ITEM-COUNT).
004200     MOVE ITM-DISABLED       TO ITMT-DISABLED (ITMT-ITEM-COUNT).
004300     PERFORM 8250-READ-ITEM-RECORD.
004400     GO TO 8220-EXIT.
004500 8220-EXIT.
004600     EXIT.
004700
004800 8250-READ-ITEM-RECORD.
004900     READ ITEM-MASTER-FILE
005000         AT END
005100             MOVE "Y" TO WS-ITEM-EOF-SWITCH
005200     END-READ.
005300     GO TO 8250-EXIT.
005400 8250-EXIT.
005500     EXIT.
005600
005700 8300-LOOK-FOR-ITEM-RECORD.
005800*           ON ENTRY, ITMT-ITEM-CODE (AS A STAND-ALONE SEARCH
005900*           ARGUMENT, NOT A TABLE ELEMENT) MUST HOLD THE CODE TO
006000*           LOOK FOR.  USE WS-ITEM-SEARCH-CODE.
006100     MOVE "N" TO ITMT-FOUND-SWITCH.
006200     SET ITMT-ITEM-NDX TO 1.
006300     SEARCH ALL ITMT-ITEM-ENTRY
006400         AT END
006500             MOVE "N" TO ITMT-FOUND-SWITCH
006600         WHEN ITMT-ITEM-CODE (ITMT-ITEM-NDX) = WS-ITEM-SEARCH-CODE
006700             MOVE "Y" TO ITMT-FOUND-SWITCH
006800     END-SEARCH.
006900     GO TO 8300-EXIT.
007000 8300-EXIT.
007100     EXIT.
