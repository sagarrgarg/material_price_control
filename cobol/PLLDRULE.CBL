000100*****************************************************************
000200*    PLLDRULE.CBL
000300*    SHARED PROCEDURE COPYBOOK - LOADS THE COST VALUATION RULES
000400*    FILE INTO THE IN-MEMORY TABLE CARRIED BY WSCVRULE.CBL.
000500*    DISABLED RULES ARE READ BUT DROPPED - THEY NEVER GO INTO
000600*    THE TABLE, SO NOTHING DOWNSTREAM HAS TO TEST CVRT-ENABLED.
000700*    CALLING PROGRAM MUST COPY SLCVRUL.CBL/FDCVRUL.CBL AND
000800*    WSCVRULE.CBL, AND OPEN RULES-FILE BEFORE PERFORMING
000900*    8100-LOAD-COST-VALUATION-RULES.
001000*
001100*    PARAGRAPH NUMBERS 8100-8199 ARE RESERVED TO THIS COPYBOOK
001200*    ACROSS THE WHOLE SUITE - DO NOT DUPLICATE THEM IN A CALLING
001300*    PROGRAM.
001400*
001500*    1994-06-02 RJM  ORIGINAL.
001600*    1998-11-12 DCS  Y2K - REVIEWED CVR-FROM-DATE/CVR-TO-DATE
001700*                     MOVES, CENTURY ALREADY CARRIED.  NO CHANGE.
001800*    2001-03-09 DCS  REWRAPPED THE 8120 MOVE STATEMENTS - A NARROW
001900*                     PRINT-SPOOL LISTING WAS CLIPPING SOURCE PAST
002000*                     COLUMN 72 (CR-2001-014).
002100*****************************************************************
002200 8100-LOAD-COST-VALUATION-RULES.
002300     MOVE ZERO TO CVRT-RULE-COUNT.
002400     MOVE "N" TO WS-RULES-EOF-SWITCH.
002500     PERFORM 8150-READ-RULES-RECORD.
002600     PERFORM 8120-ADD-RULE-TO-TABLE
002700         UNTIL WS-RULES-AT-EOF.
002800     GO TO 8100-EXIT.
002900 8100-EXIT.
003000     EXIT.
003100
003200 8120-ADD-RULE-TO-TABLE.
003300     IF CVR-ENABLED = "Y"
003400         ADD 1 TO CVRT-RULE-COUNT
003500         MOVE CVR-RULE-ID
003600                         TO CVRT-RULE-ID (CVRT-RULE-COUNT)
003700         MOVE CVR-RULE-FOR
003800                         TO CVRT-RULE-FOR (CVRT-RULE-COUNT)
003900         MOVE CVR-ITEM-CODE
004000                         TO CVRT-ITEM-CODE (CVRT-RULE-COUNT)
004100         MOVE CVR-ITEM-GROUP
004200                         TO CVRT-ITEM-GROUP (CVRT-RULE-COUNT)
004300         MOVE CVR-WAREHOUSE
004400                         TO CVRT-WAREHOUSE (CVRT-RULE-COUNT)
004500         MOVE CVR-EXPECTED-RATE
004600                         TO CVRT-EXPECTED-RATE (CVRT-RULE-COUNT)
004700         MOVE CVR-ALLOWED-VARIANCE-PCT
004800                         TO CVRT-ALLOWED-VARIANCE-PCT
004900                                         (CVRT-RULE-COUNT)
005000         MOVE CVR-MIN-RATE
005100                         TO CVRT-MIN-RATE (CVRT-RULE-COUNT)
005200         MOVE CVR-MAX-RATE
005300                         TO CVRT-MAX-RATE (CVRT-RULE-COUNT)
005400         MOVE CVR-FROM-DATE
005500                         TO CVRT-FROM-DATE (CVRT-RULE-COUNT)
005600         MOVE CVR-TO-DATE
005700                         TO CVRT-TO-DATE (CVRT-RULE-COUNT)
005800     END-IF.
005900     PERFORM 8150-READ-RULES-RECORD.
006000     GO TO 8120-EXIT.
006100 8120-EXIT.
006200     EXIT.
006300
006400 8150-READ-RULES-RECORD.
006500     READ RULES-FILE
006600         AT END
006700             MOVE "Y" TO WS-RULES-EOF-SWITCH
006800     END-READ.
006900     GO TO 8150-EXIT.
007000 8150-EXIT.
007100     EXIT.
