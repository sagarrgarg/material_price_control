000100*****************************************************************
000200*    COST-RULE-VALIDATOR.COB
000300*    MATERIAL PRICE CONTROL - RULE VALIDATOR.
000400*
000500*    READS A BATCH OF CANDIDATE COST VALUATION RULES SUBMITTED BY
000600*    PURCHASING AND CHECKS EACH ONE FOR FIELD COMPLETENESS, DATE
000700*    ORDERING, AND UNIQUENESS AGAINST THE RULES ALREADY ON FILE
000800*    (PLUS ANY EARLIER CANDIDATE IN THIS SAME BATCH THAT WAS
000900*    ITSELF ACCEPTED AND ENABLED).  PRINTS AN ACCEPT/REJECT
001000*    LISTING WITH THE REASON FOR EVERY REJECTION.  THIS PROGRAM
001100*    DOES NOT UPDATE THE LIVE RULES FILE - THAT IS A SEPARATE
001200*    MAINTENANCE STEP ONCE PURCHASING HAS REVIEWED THE LISTING.
001300*
001400*    CHANGE LOG.
001500*    1995-02-08 RJM  ORIGINAL.
001600*    1995-09-20 RJM  ADDED THE WAREHOUSE-SCOPED CONFLICT TEST SO
001700*                     DOCK-SPECIFIC RULES NO LONGER COLLIDE WITH
001800*                     A PLANT-WIDE RULE FOR THE SAME ITEM
001900*                     (CR-1995-077).
002000*    1996-11-05 TLK  CANDIDATES THAT ARE THEMSELVES DISABLED NO
002100*                     LONGER GO INTO THE IN-BATCH COMPARISON
002200*                     TABLE - THEY WERE WRONGLY BLOCKING A LATER,
002300*                     ENABLED CANDIDATE FOR THE SAME ITEM
002400*                     (CR-1996-104).
002500*    1998-11-12 DCS  Y2K - FROM-DATE/TO-DATE ALREADY CARRY A
002600*                     FULL 4-DIGIT CENTURY.  THE UNBOUNDED-END
002700*                     COMPARE BELOW WAS CHANGED FROM 999999 TO
002800*                     99999999 TO MATCH THE 8-DIGIT FIELD.
002900*    2000-09-28 DCS  MIN-RATE/MAX-RATE CONFLICT TEST WAS SKIPPING
003000*                     CANDIDATES WHERE ONE SIDE WAS LEFT AT ZERO -
003100*                     ZERO NOW TREATED AS "NOT SET" ON BOTH SIDES,
003200*                     NOT JUST THE LOW END (CR-2000-026).
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.              COST-RULE-VALIDATOR.
003600 AUTHOR.                  R J MAXWELL.
003700 INSTALLATION.             PURCHASING SYSTEMS - DATA PROCESSING.
003800 DATE-WRITTEN.             FEBRUARY 1995.
003900 DATE-COMPILED.
004000 SECURITY.                PURCHASING USE ONLY - DO NOT DISTRIBUTE
004100                            OUTSIDE THE DEPARTMENT.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLCVRUL.CBL".
005200     COPY "SLCAND.CBL".
005300
005400     SELECT PRINTER-FILE
005500         ASSIGN TO RULRPT
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY "FDCVRUL.CBL".
006200     COPY "FDCAND.CBL".
006300
006400     FD  PRINTER-FILE
006500         LABEL RECORDS ARE OMITTED.
006600     01  PRINTER-RECORD                PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900
007000     COPY "WSCVRULE.CBL".
007100
007200     01  TITLE-LINE.
007300         05  FILLER                    PIC X(40) VALUE SPACES.
007400         05  FILLER                    PIC X(30)
007500                                 VALUE "COST VALUATION RULE VALIDATOR".
007600         05  FILLER                    PIC X(50) VALUE SPACES.
007700         05  FILLER                    PIC X(05) VALUE "PAGE:".
007800         05  TL-PAGE-NUMBER            PIC ZZZ9.
007900         05  FILLER                    PIC X(03) VALUE SPACES.
008000
008100     01  HEADING-LINE-1.
008200         05  FILLER                    PIC X(01) VALUE SPACES.
008300         05  FILLER                    PIC X(20) VALUE "RULE ID".
008400         05  FILLER                    PIC X(02) VALUE "F".
008500         05  FILLER                    PIC X(16) VALUE "ITEM/GROUP".
008600         05  FILLER                    PIC X(16) VALUE "WAREHOUSE".
008700         05  FILLER                    PIC X(09) VALUE "DISP".
008800         05  FILLER                    PIC X(52) VALUE "REASON".
008900         05  FILLER                    PIC X(16) VALUE SPACES.
009000
009100     01  VAL-DETAIL-LINE.
009200         05  FILLER                    PIC X(01).
009300         05  VAL-RULE-ID               PIC X(20).
009400         05  FILLER                    PIC X(01).
009500         05  VAL-RULE-FOR              PIC X(01).
009600         05  FILLER                    PIC X(01).
009700         05  VAL-TARGET                PIC X(16).
009800         05  FILLER                    PIC X(01).
009900         05  VAL-WAREHOUSE             PIC X(16).
010000         05  FILLER                    PIC X(01).
010100         05  VAL-DISPOSITION           PIC X(08).
010200         05  FILLER                    PIC X(01).
010300         05  VAL-REASON                PIC X(45).
010400         05  FILLER                    PIC X(17).
010500
010600     01  VAL-TOTALS-LINE REDEFINES VAL-DETAIL-LINE.
010700         05  FILLER                    PIC X(01).
010800         05  FILLER                    PIC X(07) VALUE "READ:".
010900         05  VTL-READ                  PIC ZZZZZ9.
011000         05  FILLER                    PIC X(02).
011100         05  FILLER                    PIC X(10) VALUE "ACCEPTED:".
011200         05  VTL-ACCEPTED              PIC ZZZZZ9.
011300         05  FILLER                    PIC X(02).
011400         05  FILLER                    PIC X(10) VALUE "REJECTED:".
011500         05  VTL-REJECTED              PIC ZZZZZ9.
011600         05  FILLER                    PIC X(91).
011700
011800     01  WS-CAND-COUNTERS.
011900         05  WS-CANDS-READ             PIC S9(5) COMP.
012000         05  WS-CANDS-ACCEPTED         PIC S9(5) COMP.
012100         05  WS-CANDS-REJECTED         PIC S9(5) COMP.
012200         05  FILLER                    PIC X(04).
012300     01  WS-CAND-COUNTERS-DUMP REDEFINES WS-CAND-COUNTERS.
012400         05  WS-CAND-COUNTERS-RAW      PIC X(12).
012500         05  FILLER                    PIC X(04).
012600*           RAW-BYTES VIEW FOR THE CONSOLE DUMP ON AN ABEND - SEE
012700*           THE GUARD'S WS-GUARD-COUNTERS-DUMP FOR THE SAME IDEA.
012800
012900     01  WS-CAND-TARGET-AREA.
013000         05  WS-CAND-TARGET            PIC X(16).
013100         05  FILLER                    PIC X(02).
013200     01  WS-CAND-TARGET-ALT REDEFINES WS-CAND-TARGET-AREA.
013300         05  WS-CAND-TARGET-NUM        PIC 9(16).
013400         05  FILLER                    PIC X(02).
013500*           NUMERIC-EDIT VIEW, CARRIED OVER FROM THE DAYS WHEN
013600*           SOME ITEM GROUPS WERE PURELY NUMERIC CODES; NOT USED
013700*           SINCE THE 1996 RECODE OF THE ITEM GROUP TABLE BUT
013800*           LEFT IN CASE PURCHASING REVIVES THE OLD SCHEME.
013900
014000     77  WS-REJECT-SWITCH              PIC X(01).
014100         88  WS-CAND-IS-REJECTED        VALUE "Y".
014200
014300     01  WS-CONFLICT-SWITCH            PIC X(01).
014400         88  WS-CONFLICT-WAS-FOUND      VALUE "Y".
014500
014600     01  WS-DATE-COMPARE-AREA.
014700         05  WS-CAND-FROM-CMP          PIC 9(8).
014800         05  WS-CAND-TO-CMP            PIC 9(8).
014900         05  FILLER                    PIC X(02).
015000         05  WS-EXIST-FROM-CMP         PIC 9(8).
015100         05  WS-EXIST-TO-CMP           PIC 9(8).
015200
015300     01  WS-CAND-EOF-SWITCH            PIC X(01) VALUE "N".
015400         88  WS-CAND-AT-EOF             VALUE "Y".
015500
015600     01  WS-PAGE-NUMBER                PIC S9(4) COMP VALUE ZERO.
015700     01  WS-PRINTED-LINES              PIC S9(3) COMP VALUE ZERO.
015800         88  WS-PAGE-FULL               VALUE 50 THRU 999.
015900*_____________________________________________________________________
016000
016100 PROCEDURE DIVISION.
016200
016300 0000-MAINLINE.
016400     PERFORM 1000-LOAD-EXISTING-RULES.
016500     PERFORM 2000-VALIDATE-CANDIDATES.
016600     PERFORM 9999-FINISH.
016700     GO TO 0000-EXIT.
016800 0000-EXIT.
016900     EXIT PROGRAM.
017000     STOP RUN.
017100
017200 1000-LOAD-EXISTING-RULES.
017300     OPEN INPUT RULES-FILE.
017400     PERFORM 8100-LOAD-COST-VALUATION-RULES.
017500     CLOSE RULES-FILE.
017600     GO TO 1000-EXIT.
017700 1000-EXIT.
017800     EXIT.
017900
018000 2000-VALIDATE-CANDIDATES.
018100     MOVE ZERO TO WS-CANDS-READ.
018200     MOVE ZERO TO WS-CANDS-ACCEPTED.
018300     MOVE ZERO TO WS-CANDS-REJECTED.
018400
018500     OPEN INPUT CANDIDATE-RULES-FILE.
018600     OPEN OUTPUT PRINTER-FILE.
018700     PERFORM 3100-PRINT-HEADINGS.
018800
018900     MOVE "N" TO WS-CAND-EOF-SWITCH.
019000     READ CANDIDATE-RULES-FILE
019100         AT END
019200             MOVE "Y" TO WS-CAND-EOF-SWITCH
019300     END-READ.
019400
019500     PERFORM 2010-VALIDATE-ONE-CANDIDATE UNTIL WS-CAND-AT-EOF.
019600
019700     PERFORM 3200-PRINT-TOTALS.
019800     CLOSE CANDIDATE-RULES-FILE.
019900     CLOSE PRINTER-FILE.
020000     GO TO 2000-EXIT.
020100 2000-EXIT.
020200     EXIT.
020300
020400 2010-VALIDATE-ONE-CANDIDATE.
020500     ADD 1 TO WS-CANDS-READ.
020600     MOVE "N" TO WS-REJECT-SWITCH.
020700     MOVE SPACES TO VAL-REASON.
020800
020900     PERFORM 2100-CHECK-REQUIRED-FIELDS.
021000     IF NOT WS-CAND-IS-REJECTED
021100         PERFORM 2200-CHECK-DATE-ORDER
021200     END-IF.
021300     IF NOT WS-CAND-IS-REJECTED AND CAND-ENABLED = "Y"
021400         PERFORM 2300-CHECK-UNIQUENESS
021500     END-IF.
021600
021700     IF WS-CAND-IS-REJECTED
021800         ADD 1 TO WS-CANDS-REJECTED
021900         MOVE "REJECTED" TO VAL-DISPOSITION
022000     ELSE
022100         ADD 1 TO WS-CANDS-ACCEPTED
022200         MOVE "ACCEPTED" TO VAL-DISPOSITION
022300         MOVE "ACCEPTED - NO CONFLICT" TO VAL-REASON
022400         IF CAND-ENABLED = "Y"
022500             PERFORM 2400-ADD-CANDIDATE-TO-TABLE
022600         END-IF
022700     END-IF.
022800
022900     PERFORM 3150-PRINT-DETAIL-LINE.
023000
023100     READ CANDIDATE-RULES-FILE
023200         AT END
023300             MOVE "Y" TO WS-CAND-EOF-SWITCH
023400     END-READ.
023500     GO TO 2010-EXIT.
023600 2010-EXIT.
023700     EXIT.
023800
023900 2100-CHECK-REQUIRED-FIELDS.
024000*           RULE-FOR 'I' MUST CARRY AN ITEM CODE, 'G' MUST CARRY
024100*           AN ITEM GROUP; THE OTHER TARGET FIELD IS FORCED BACK
024200*           TO SPACES SO A SLOPPY SUBMISSION DOES NOT CARRY BOTH.
024300     IF CAND-RULE-FOR = "I"
024400         MOVE SPACES TO CAND-ITEM-GROUP
024500         IF CAND-ITEM-CODE = SPACES
024600             MOVE "Y" TO WS-REJECT-SWITCH
024700             MOVE "MISSING ITEM CODE" TO VAL-REASON
024800         END-IF
024900     ELSE
025000         IF CAND-RULE-FOR = "G"
025100             MOVE SPACES TO CAND-ITEM-CODE
025200             IF CAND-ITEM-GROUP = SPACES
025300                 MOVE "Y" TO WS-REJECT-SWITCH
025400                 MOVE "MISSING ITEM GROUP" TO VAL-REASON
025500             END-IF
025600         ELSE
025700             MOVE "Y" TO WS-REJECT-SWITCH
025800             MOVE "INVALID RULE-FOR CODE" TO VAL-REASON
025900         END-IF
026000     END-IF.
026100     GO TO 2100-EXIT.
026200 2100-EXIT.
026300     EXIT.
026400
026500 2200-CHECK-DATE-ORDER.
026600     IF CAND-FROM-DATE NOT = ZERO
026700            AND CAND-TO-DATE NOT = ZERO
026800            AND CAND-FROM-DATE > CAND-TO-DATE
026900         MOVE "Y" TO WS-REJECT-SWITCH
027000         MOVE "FROM-DATE AFTER TO-DATE" TO VAL-REASON
027100     END-IF.
027200     GO TO 2200-EXIT.
027300 2200-EXIT.
027400     EXIT.
027500
027600 2300-CHECK-UNIQUENESS.
027700     MOVE "N" TO WS-CONFLICT-SWITCH.
027800     IF CAND-RULE-FOR = "I"
027900         MOVE CAND-ITEM-CODE TO WS-CAND-TARGET
028000     ELSE
028100         MOVE CAND-ITEM-GROUP TO WS-CAND-TARGET
028200     END-IF.
028300
028400     MOVE CAND-FROM-DATE TO WS-CAND-FROM-CMP.
028500     IF CAND-TO-DATE = ZERO
028600         MOVE 99999999 TO WS-CAND-TO-CMP
028700     ELSE
028800         MOVE CAND-TO-DATE TO WS-CAND-TO-CMP
028900     END-IF.
029000
029100     PERFORM 2350-TEST-ONE-EXISTING-RULE
029200         VARYING CVRT-SEARCH-NDX FROM 1 BY 1
029300         UNTIL CVRT-SEARCH-NDX > CVRT-RULE-COUNT
029400            OR WS-CONFLICT-WAS-FOUND.
029500
029600     IF WS-CONFLICT-WAS-FOUND
029700         MOVE "Y" TO WS-REJECT-SWITCH
029800     END-IF.
029900     GO TO 2300-EXIT.
030000 2300-EXIT.
030100     EXIT.
030200
030300 2350-TEST-ONE-EXISTING-RULE.
030400     IF CVRT-RULE-FOR (CVRT-SEARCH-NDX) = CAND-RULE-FOR
030500         PERFORM 2360-TEST-TARGET-AND-WAREHOUSE
030600     END-IF.
030700     GO TO 2350-EXIT.
030800 2350-EXIT.
030900     EXIT.
031000
031100 2360-TEST-TARGET-AND-WAREHOUSE.
031200     IF CAND-RULE-FOR = "I"
031300         IF CVRT-ITEM-CODE (CVRT-SEARCH-NDX) NOT = WS-CAND-TARGET
031400             GO TO 2360-EXIT
031500         END-IF
031600     ELSE
031700         IF CVRT-ITEM-GROUP (CVRT-SEARCH-NDX) NOT = WS-CAND-TARGET
031800             GO TO 2360-EXIT
031900         END-IF
032000     END-IF.
032100     IF CAND-WAREHOUSE = SPACES
032200         IF CVRT-WAREHOUSE (CVRT-SEARCH-NDX) NOT = SPACES
032300             GO TO 2360-EXIT
032400         END-IF
032500     ELSE
032600         IF CVRT-WAREHOUSE (CVRT-SEARCH-NDX) NOT = CAND-WAREHOUSE
032700             GO TO 2360-EXIT
032800         END-IF
032900     END-IF.
033000     PERFORM 2370-TEST-PERPETUAL-OR-OVERLAP.
033100     GO TO 2360-EXIT.
033200 2360-EXIT.
033300     EXIT.
033400
033500 2370-TEST-PERPETUAL-OR-OVERLAP.
033600     IF CAND-FROM-DATE = ZERO AND CAND-TO-DATE = ZERO
033700         IF CVRT-FROM-DATE (CVRT-SEARCH-NDX) = ZERO
033800                AND CVRT-TO-DATE (CVRT-SEARCH-NDX) = ZERO
033900             MOVE "Y" TO WS-CONFLICT-SWITCH
034000             MOVE "PERPETUAL RULE ALREADY EXISTS IN SCOPE"
034100                                           TO VAL-REASON
034200         END-IF
034300     ELSE
034400         IF CVRT-FROM-DATE (CVRT-SEARCH-NDX) NOT = ZERO
034500                OR CVRT-TO-DATE (CVRT-SEARCH-NDX) NOT = ZERO
034600             MOVE CVRT-FROM-DATE (CVRT-SEARCH-NDX) TO WS-EXIST-FROM-CMP
034700             IF CVRT-TO-DATE (CVRT-SEARCH-NDX) = ZERO
034800                 MOVE 99999999 TO WS-EXIST-TO-CMP
034900             ELSE
035000                 MOVE CVRT-TO-DATE (CVRT-SEARCH-NDX) TO WS-EXIST-TO-CMP
035100             END-IF
035200             IF WS-CAND-FROM-CMP NOT > WS-EXIST-TO-CMP
035300                    AND WS-CAND-TO-CMP NOT < WS-EXIST-FROM-CMP
035400                 MOVE "Y" TO WS-CONFLICT-SWITCH
035500                 MOVE "DATE RANGE OVERLAPS AN EXISTING RULE"
035600                                           TO VAL-REASON
035700             END-IF
035800         END-IF
035900     END-IF.
036000     GO TO 2370-EXIT.
036100 2370-EXIT.
036200     EXIT.
036300
036400 2400-ADD-CANDIDATE-TO-TABLE.
036500     ADD 1 TO CVRT-RULE-COUNT.
036600     MOVE CAND-RULE-ID      TO CVRT-RULE-ID (CVRT-RULE-COUNT).
036700     MOVE CAND-RULE-FOR     TO CVRT-RULE-FOR (CVRT-RULE-COUNT).
036800     MOVE CAND-ITEM-CODE    TO CVRT-ITEM-CODE (CVRT-RULE-COUNT).
036900     MOVE CAND-ITEM-GROUP   TO CVRT-ITEM-GROUP (CVRT-RULE-COUNT).
037000     MOVE CAND-WAREHOUSE    TO CVRT-WAREHOUSE (CVRT-RULE-COUNT).
037100     MOVE CAND-EXPECTED-RATE
037200                            TO CVRT-EXPECTED-RATE (CVRT-RULE-COUNT).
037300     MOVE CAND-ALLOWED-VARIANCE-PCT
037400                    TO CVRT-ALLOWED-VARIANCE-PCT (CVRT-RULE-COUNT).
037500     MOVE CAND-MIN-RATE     TO CVRT-MIN-RATE (CVRT-RULE-COUNT).
037600     MOVE CAND-MAX-RATE     TO CVRT-MAX-RATE (CVRT-RULE-COUNT).
037700     MOVE CAND-FROM-DATE    TO CVRT-FROM-DATE (CVRT-RULE-COUNT).
037800     MOVE CAND-TO-DATE      TO CVRT-TO-DATE (CVRT-RULE-COUNT).
037900     GO TO 2400-EXIT.
038000 2400-EXIT.
038100     EXIT.
038200
038300 3100-PRINT-HEADINGS.
038400     ADD 1 TO WS-PAGE-NUMBER.
038500     MOVE WS-PAGE-NUMBER TO TL-PAGE-NUMBER.
038600     MOVE TITLE-LINE TO PRINTER-RECORD.
038700     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
038800     MOVE HEADING-LINE-1 TO PRINTER-RECORD.
038900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
039000     MOVE ZERO TO WS-PRINTED-LINES.
039100     GO TO 3100-EXIT.
039200 3100-EXIT.
039300     EXIT.
039400
039500 3150-PRINT-DETAIL-LINE.
039600     IF WS-PAGE-FULL
039700         PERFORM 3100-PRINT-HEADINGS
039800     END-IF.
039900     MOVE CAND-RULE-ID  TO VAL-RULE-ID.
040000     MOVE CAND-RULE-FOR TO VAL-RULE-FOR.
040100     MOVE WS-CAND-TARGET TO VAL-TARGET.
040200     MOVE CAND-WAREHOUSE TO VAL-WAREHOUSE.
040300     MOVE VAL-DETAIL-LINE TO PRINTER-RECORD.
040400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
040500     ADD 1 TO WS-PRINTED-LINES.
040600     GO TO 3150-EXIT.
040700 3150-EXIT.
040800     EXIT.
040900
041000 3200-PRINT-TOTALS.
041100     MOVE SPACES TO PRINTER-RECORD.
041200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041300     MOVE WS-CANDS-READ     TO VTL-READ.
041400     MOVE WS-CANDS-ACCEPTED TO VTL-ACCEPTED.
041500     MOVE WS-CANDS-REJECTED TO VTL-REJECTED.
041600     MOVE VAL-TOTALS-LINE TO PRINTER-RECORD.
041700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041800     GO TO 3200-EXIT.
041900 3200-EXIT.
042000     EXIT.
042100
042200 9999-FINISH.
042300     GO TO 9999-EXIT.
042400 9999-EXIT.
042500     EXIT.
042600
042700     COPY "PLLDRULE.CBL".
042800*_____________________________________________________________________
