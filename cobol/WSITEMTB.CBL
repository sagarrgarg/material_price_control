000100*****************************************************************
000200*    WSITEMTB.CBL
000300*    WORKING-STORAGE FOR THE IN-MEMORY ITEM MASTER TABLE.  THE
000400*    ITEM MASTER EXTRACT ARRIVES SORTED ASCENDING BY ITEM CODE
000500*    AND IS LOADED ONCE BY PLLDITEM.CBL'S LOAD-ITEM-TABLE
000600*    PARAGRAPH, THEN SEARCHED BY SEARCH ALL WHEREVER A PROGRAM
000700*    NEEDS AN ITEM'S GROUP, STOCK-ITEM FLAG OR DISABLED FLAG.
000800*
000900*    1989-04-11 WGB  ORIGINAL.
001000*    1999-01-08 DCS  RAISED THE TABLE SIZE FROM 3000 TO 6000
001100*                     ITEMS TO COVER THE MERGED WAREHOUSE
001200*                     CATALOGUE (CR-1998-212).
001300*****************************************************************
001400    01  ITMT-ITEM-TABLE-AREA.
001500        05  ITMT-ITEM-COUNT               PIC S9(5) COMP.
001600        05  ITMT-ITEM-ENTRY OCCURS 6000 TIMES
001700                            ASCENDING KEY IS ITMT-ITEM-CODE
001800                            INDEXED BY ITMT-ITEM-NDX.
001900            10  ITMT-ITEM-CODE            PIC X(16).
002000            10  ITMT-ITEM-NAME            PIC X(30).
002100            10  ITMT-ITEM-GROUP           PIC X(16).
002200            10  ITMT-IS-STOCK-ITEM        PIC X(01).
002300            10  ITMT-DISABLED             PIC X(01).
002400
002500    01  ITMT-FOUND-SWITCH                 PIC X(01).
002600        88  ITMT-ITEM-WAS-FOUND           VALUE "Y".
002700        88  ITMT-ITEM-NOT-FOUND           VALUE "N".
002800
002900    01  WS-ITEM-EOF-SWITCH                PIC X(01) VALUE "N".
003000        88  WS-ITEM-AT-EOF                 VALUE "Y".
003100*           SET BY PLLDITEM.CBL'S 8250-READ-ITEM-RECORD.
003200
003300    01  WS-ITEM-SEARCH-CODE                PIC X(16).
003400*           MOVE THE ITEM CODE TO LOOK FOR HERE BEFORE PERFORMING
003500*           PLLDITEM.CBL'S 8300-LOOK-FOR-ITEM-RECORD.
