000100*****************************************************************
000200*    SLSETTL.CBL
000300*    FILE-CONTROL ENTRY FOR THE COST VALUATION SETTINGS FILE.
000400*    THIS IS THE SINGLE CONTROL RECORD THAT TURNS THE WHOLE
000500*    COST VALUATION GUARD SUITE ON OR OFF AND CARRIES THE
000600*    SHOP-WIDE DEFAULT VARIANCE TOLERANCES AND THE BYPASS
000700*    ROLE LIST.  COPY INTO FILE-CONTROL OF ANY PROGRAM THAT
000800*    NEEDS TO READ IT.
000900*
001000*    1994-06-02 RJM  ORIGINAL.
001100*    1998-11-09 DCS  Y2K REVIEW - NO DATE FIELDS ON THIS FILE,
001200*                     LEFT AS-IS.
001300*****************************************************************
001400    SELECT SETTINGS-FILE
001500        ASSIGN TO CVSETTL
001600        ORGANIZATION IS LINE SEQUENTIAL.
