000100*****************************************************************
000200*    FDTRANS.CBL
000300*    FD AND RECORD LAYOUT FOR THE TRANSACTIONS FILE.  FIXED,
000400*    110 BYTES.  ONE LINE PER INCOMING RECEIPT, INVOICE LINE,
000500*    OR STOCK ENTRY LINE WAITING TO BE RATE-CHECKED.
000600*
000700*    1994-06-02 RJM  ORIGINAL.
000800*    1995-09-20 RJM  ADDED TRN-TARGET-WAREHOUSE SO STOCK ENTRY
000900*                     LINES CAN BE TESTED THE SAME AS RECEIPTS
001000*                     (CR-1995-077).
001100*****************************************************************
001200    FD  TRANSACTIONS-FILE
001300        LABEL RECORDS ARE STANDARD
001400        RECORD CONTAINS 110 CHARACTERS.
001500
001600    01  TRN-TRANSACTION-RECORD.
001700        05  TRN-VOUCHER-TYPE             PIC X(02).
001800*           "PR" PURCHASE RECEIPT, "PI" PURCHASE INVOICE,
001900*           "SE" STOCK ENTRY.
002000        05  TRN-VOUCHER-NO               PIC X(16).
002100        05  TRN-UPDATE-STOCK             PIC X(01).
002200*           PI ONLY - LINE IS CHECKED ONLY WHEN THIS IS "Y".
002300        05  TRN-ITEM-CODE                PIC X(16).
002400        05  TRN-WAREHOUSE                PIC X(16).
002500*           PR/PI - RECEIVING WAREHOUSE.  SE - TARGET WAREHOUSE.
002600        05  TRN-TARGET-WAREHOUSE         PIC X(16).
002700*           SE ONLY - SPACES MEANS THE LINE IS NOT AN INCOMING
002800*           LINE (E.G. AN ISSUE) AND IS SKIPPED.
002900        05  TRN-QTY                      PIC S9(7)V999.
003000        05  TRN-VALUATION-RATE           PIC S9(7)V99.
003100*           THE INCOMING UNIT VALUATION RATE UNDER TEST.
003200        05  TRN-USER-ROLE                PIC X(20).
003300*           ROLE OF THE USER WHO SUBMITTED THE DOCUMENT - USED
003400*           FOR THE BYPASS-ROLE CHECK.
003500        05  FILLER                       PIC X(04).
