000100*****************************************************************
000200*    SLTRANS.CBL
000300*    FILE-CONTROL ENTRY FOR THE TRANSACTIONS FILE - THE BATCH
000400*    OF INCOMING-STOCK TRANSACTION LINES SUBMITTED TO
000500*    COST-VALUATION-GUARD FOR RATE CHECKING.
000600*
000700*    1994-06-02 RJM  ORIGINAL.
000800*****************************************************************
000900    SELECT TRANSACTIONS-FILE
001000        ASSIGN TO CVTRANS
001100        ORGANIZATION IS SEQUENTIAL.
